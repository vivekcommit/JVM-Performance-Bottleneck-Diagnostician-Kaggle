000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCKDIAG.
000400 AUTHOR. R T KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM -- SMALL FALLBACK RULE SET FOR A
001300*          QUICK PRIMARY-CAUSE READING WHEN ONLY THE FLAT
001400*          SUMMARY FIGURES (P95, ERROR RATE, GC TIME, HEAP USED,
001500*          CPU PERCENT) ARE AVAILABLE -- NO THROUGHPUT BUCKETS
001600*          OR RUN CONTEXT NEEDED.  KEPT SEPARATE FROM DIAGRULE
001700*          SO OPERATIONS CAN GET A ONE-CALL READING WITHOUT
001800*          RUNNING THE FULL ORDERED RULE ENGINE.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*-----------------------------------------------------------------
002300*    DATE      PGMR  REQUEST    DESCRIPTION
002400*-----------------------------------------------------------------
002500*    03/18/91  RTK   DC-0441    ORIGINAL PROGRAM.
002600*    08/02/91  RTK   DC-0458    GC-TIME RULE NOW OVERRIDES THE
002700*                               PRIMARY CAUSE SET BY ERROR RATE.
002800*    01/05/99  DLP   DC-0688    Y2K REVIEW -- NO DATE FIELDS IN
002900*                               THIS MODULE, NO CHANGE REQUIRED.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-REASON-TEXT                  PIC X(80).
004500 01  WS-RECOMMEND-TEXT                PIC X(100).
004600
004700 01  REASON-BUILD-AREA                PIC X(80).
004800 01  ERRORS-HIGH-REASON REDEFINES REASON-BUILD-AREA.
004900     05  EHR-LIT-1                   PIC X(30)
005000                   VALUE "Error rate above 1.0 percent: ".
005100     05  EHR-VALUE                   PIC X(11).
005200     05  FILLER                      PIC X(39).
005300 01  GC-HEAVY-REASON REDEFINES REASON-BUILD-AREA.
005400     05  GHR-LIT-1                   PIC X(24)
005500                   VALUE "GC time above 1000 ms: ".
005600     05  GHR-VALUE                   PIC X(11).
005700     05  FILLER                      PIC X(45).
005800 01  LATENCY-HIGH-REASON REDEFINES REASON-BUILD-AREA.
005900     05  LHR-LIT-1                   PIC X(24)
006000                   VALUE "p95 above 1000 ms: ".
006100     05  LHR-VALUE                   PIC X(11).
006200     05  FILLER                      PIC X(45).
006300 01  CPU-BOUND-REASON REDEFINES REASON-BUILD-AREA.
006400     05  CBR-LIT-1                   PIC X(24)
006500                   VALUE "CPU above 80 percent: ".
006600     05  CBR-VALUE                   PIC X(11).
006700     05  FILLER                      PIC X(45).
006800
006900 01  WS-NUM-EDIT-AREA.
007000     05  WS-NUM-EDIT-SOURCE          PIC 9(07)V999 COMP-3.
007100     05  WS-NUM-EDIT                 PIC ZZZZZZ9.999.
007200     05  WS-NUM-LEAD                 PIC 9(02) COMP.
007300     05  WS-NUM-LEN                  PIC 9(02) COMP.
007400     05  WS-NUM-TEXT                 PIC X(11).
007500
007600 COPY ABENDREC.
007700
007800 LINKAGE SECTION.
007900 01  QCK-INPUT.
008000     05  QCK-P95-MS                  PIC 9(07)V999 COMP-3.
008100     05  QCK-ERROR-RATE-PCT          PIC 9(03)V999 COMP-3.
008200     05  QCK-GC-TIME-MS              PIC 9(07)V999 COMP-3.
008300     05  QCK-HEAP-USED-MB            PIC 9(07)V999 COMP-3.
008400     05  QCK-CPU-PCT                 PIC 9(03)V999 COMP-3.
008500     05  FILLER                      PIC X(01).
008600 01  QCK-RESULT.
008700     05  QCK-PRIMARY-CAUSE           PIC X(16).
008800     05  QCK-REASON-COUNT            PIC 9(02) COMP.
008900     05  QCK-REASON-TBL OCCURS 4 TIMES.
009000         10  QCK-REASON               PIC X(80).
009100     05  QCK-RECOMMEND-COUNT         PIC 9(02) COMP.
009200     05  QCK-RECOMMEND-TBL OCCURS 4 TIMES.
009300         10  QCK-RECOMMEND            PIC X(100).
009400
009500 PROCEDURE DIVISION USING QCK-INPUT, QCK-RESULT.
009600
009610     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009620     PERFORM 100-EVALUATE-QUICK-RULES THRU 100-EXIT.
009630     GOBACK.
009640
009700 000-HOUSEKEEPING.
009800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
009900     MOVE "unknown" TO QCK-PRIMARY-CAUSE.
010000     MOVE ZERO TO QCK-REASON-COUNT.
010100     MOVE ZERO TO QCK-RECOMMEND-COUNT.
010200 000-EXIT.
010300     EXIT.
010400
010500 100-EVALUATE-QUICK-RULES.
010600     MOVE "100-EVALUATE-QUICK-RULES" TO PARA-NAME.
010700     PERFORM 110-RULE-ERRORS-HIGH THRU 110-EXIT.
010800     PERFORM 120-RULE-GC-HEAVY THRU 120-EXIT.
010900     PERFORM 130-RULE-LATENCY-HIGH THRU 130-EXIT.
011000     PERFORM 140-RULE-CPU-BOUND THRU 140-EXIT.
011100     IF QCK-PRIMARY-CAUSE = "unknown"
011200         MOVE "no_obvious_issue" TO QCK-PRIMARY-CAUSE.
011300 100-EXIT.
011400     EXIT.
011500
011600 110-RULE-ERRORS-HIGH.
011700     MOVE "110-RULE-ERRORS-HIGH" TO PARA-NAME.
011800     IF QCK-ERROR-RATE-PCT > 1.0
011900         MOVE "errors_high" TO QCK-PRIMARY-CAUSE
012000         MOVE SPACES TO REASON-BUILD-AREA
012100         MOVE "Error rate above 1.0 percent: " TO EHR-LIT-1
012200         MOVE QCK-ERROR-RATE-PCT TO WS-NUM-EDIT-SOURCE
012300         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
012400         MOVE WS-NUM-TEXT TO EHR-VALUE
012500         PERFORM 190-ADD-REASON THRU 190-EXIT
012600         MOVE "Correlate failures with error codes/exceptions in"
012620-    " the application log for this run before looking"
012640-    " elsewhere."
012700             TO WS-RECOMMEND-TEXT
012800         PERFORM 195-ADD-RECOMMEND THRU 195-EXIT.
012900 110-EXIT.
013000     EXIT.
013100
013200 120-RULE-GC-HEAVY.
013300     MOVE "120-RULE-GC-HEAVY" TO PARA-NAME.
013400     IF QCK-GC-TIME-MS > 1000.0
013500         MOVE "gc_heavy" TO QCK-PRIMARY-CAUSE
013600         MOVE SPACES TO REASON-BUILD-AREA
013700         MOVE "GC time above 1000 ms: " TO GHR-LIT-1
013800         MOVE QCK-GC-TIME-MS TO WS-NUM-EDIT-SOURCE
013900         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
014000         MOVE WS-NUM-TEXT TO GHR-VALUE
014100         PERFORM 190-ADD-REASON THRU 190-EXIT
014200         MOVE "Tune garbage collector settings and review heap"
014220-    " sizing for this run before re-testing."
014300             TO WS-RECOMMEND-TEXT
014400         PERFORM 195-ADD-RECOMMEND THRU 195-EXIT.
014500 120-EXIT.
014600     EXIT.
014700
014800 130-RULE-LATENCY-HIGH.
014900     MOVE "130-RULE-LATENCY-HIGH" TO PARA-NAME.
015000     IF QCK-P95-MS > 1000.0 AND QCK-PRIMARY-CAUSE = "unknown"
015100         MOVE "latency_high" TO QCK-PRIMARY-CAUSE
015200         MOVE SPACES TO REASON-BUILD-AREA
015300         MOVE "p95 above 1000 ms: " TO LHR-LIT-1
015400         MOVE QCK-P95-MS TO WS-NUM-EDIT-SOURCE
015500         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
015600         MOVE WS-NUM-TEXT TO LHR-VALUE
015700         PERFORM 190-ADD-REASON THRU 190-EXIT
015800         MOVE "Collect traces for the slowest transactions to"
015820-    " find where the time is actually going."
015900             TO WS-RECOMMEND-TEXT
016000         PERFORM 195-ADD-RECOMMEND THRU 195-EXIT.
016100 130-EXIT.
016200     EXIT.
016300
016400 140-RULE-CPU-BOUND.
016500     MOVE "140-RULE-CPU-BOUND" TO PARA-NAME.
016600     IF QCK-CPU-PCT > 80.0 AND QCK-PRIMARY-CAUSE = "unknown"
016700         MOVE "cpu_bound" TO QCK-PRIMARY-CAUSE
016800         MOVE SPACES TO REASON-BUILD-AREA
016900         MOVE "CPU above 80 percent: " TO CBR-LIT-1
017000         MOVE QCK-CPU-PCT TO WS-NUM-EDIT-SOURCE
017100         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
017200         MOVE WS-NUM-TEXT TO CBR-VALUE
017300         PERFORM 190-ADD-REASON THRU 190-EXIT
017400         MOVE "Profile CPU hotspots and consider adding capacity."
017500             TO WS-RECOMMEND-TEXT
017600         PERFORM 195-ADD-RECOMMEND THRU 195-EXIT.
017700 140-EXIT.
017800     EXIT.
017900
018000 190-ADD-REASON.
018100     IF QCK-REASON-COUNT < 4
018200         ADD 1 TO QCK-REASON-COUNT
018300         MOVE REASON-BUILD-AREA TO QCK-REASON(QCK-REASON-COUNT).
018400 190-EXIT.
018500     EXIT.
018600
018700 195-ADD-RECOMMEND.
018800     IF QCK-RECOMMEND-COUNT < 4
018900         ADD 1 TO QCK-RECOMMEND-COUNT
019000         MOVE WS-RECOMMEND-TEXT
019100             TO QCK-RECOMMEND(QCK-RECOMMEND-COUNT).
019200 195-EXIT.
019300     EXIT.
019400
019500 900-FORMAT-NUMBER.
019600     MOVE "900-FORMAT-NUMBER" TO PARA-NAME.
019700     MOVE WS-NUM-EDIT-SOURCE TO WS-NUM-EDIT.
019800     MOVE ZERO TO WS-NUM-LEAD.
019900     INSPECT WS-NUM-EDIT TALLYING WS-NUM-LEAD
020000         FOR LEADING SPACES.
020100     COMPUTE WS-NUM-LEN = 11 - WS-NUM-LEAD.
020200     MOVE SPACES TO WS-NUM-TEXT.
020300     MOVE WS-NUM-EDIT(WS-NUM-LEAD + 1 : WS-NUM-LEN)
020400         TO WS-NUM-TEXT(1 : WS-NUM-LEN).
020500 900-EXIT.
020600     EXIT.
