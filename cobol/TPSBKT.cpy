000100******************************************************************
000200*    TPSBKT   -- THROUGHPUT TIME-SERIES BUCKET LAYOUT            *
000300*    ONE RECORD PER THROUGHPUT BUCKET DERIVED FOR A RUN.  USED   *
000400*    BY THE DIAGNOSIS RULE ENGINE TO DETECT A THROUGHPUT         *
000500*    PLATEAU.  GROUPED AND PREFIXED BY 12-BYTE RUN-ID.           *
000600******************************************************************
000700 01  TPS-BUCKET-REC.
000800     05  TPS-RUN-ID                  PIC X(12).
000900     05  BUCKET-SEQ                  PIC 9(04).
001000     05  BUCKET-TPS                  PIC 9(05)V999.
001100     05  FILLER                      PIC X(01).
