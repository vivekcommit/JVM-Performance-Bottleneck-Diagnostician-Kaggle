000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIAGRULE.
000400 AUTHOR. R T KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM -- ORDERED DIAGNOSIS RULE ENGINE FOR
001300*          THE PERFORMANCE-RUN DIAGNOSTICIAN BATCH (PERFDIAG).
001400*
001500*          GIVEN THE AGGREGATED LOAD STATISTICS, THE RUNTIME
001600*          STATISTICS SUMMARY, THE THROUGHPUT BUCKET TABLE AND
001700*          THE RUN CONTEXT (SLA/FRAMEWORK/JDK), THIS MODULE
001800*          EMITS THE FINDING LINES, DETERMINES THE BOTTLENECK
001900*          CLASSIFICATION, AND BUILDS UP TO 5 TAILORED
002000*          RECOMMENDATION LINES.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*-----------------------------------------------------------------
002500*    DATE      PGMR  REQUEST    DESCRIPTION
002600*-----------------------------------------------------------------
002700*    03/11/91  RTK   DC-0440    ORIGINAL PROGRAM - ORDERED RULE
002800*                               ENGINE FOR LOAD-TEST DIAGNOSIS.
002900*    08/02/91  RTK   DC-0457    ADDED THROUGHPUT PLATEAU FINDING
003000*                               AND CPU_BOUND OVERRIDE RULE.
003100*    02/14/92  JWB   DC-0502    ADDED HEAP-TREND FINDING AND THE
003200*                               FRAMEWORK/JDK-TAILORED LINES.
003300*    11/09/93  JWB   DC-0559    RECOMMENDATION LIST NOW TRUNCATES
003400*                               AT 5 LINES PER THE OPS STANDARD.
003500*    06/21/95  RTK   DC-0601    SLA DEFAULT CORRECTED TO 500 MS.
003600*    01/05/99  DLP   DC-0688    Y2K REVIEW -- NO DATE FIELDS IN
003700*                               THIS MODULE, NO CHANGE REQUIRED.
003800*    04/18/00  DLP   DC-0711    GC-HEAVY OVERRIDE ORDERING FIXED
003900*                               SO CPU_BOUND CAN STILL WIN.
004000*    09/30/02  MHR   DC-0779    TOMCAT/VERT.X LINES SPLIT OUT OF
004100*                               THE BASE RECOMMENDATION TEXT.
004200*    07/12/05  MHR   DC-0833    ADDED JDK 21 / CRAC LINE.
004300*-----------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  MISC-FIELDS.
005800     05  WS-EFFECTIVE-SLA            PIC 9(07)V999 COMP-3.
005900     05  WS-PLATEAU-SW               PIC X(01) VALUE "N".
006000         88  PLATEAU-DETECTED         VALUE "Y".
006100     05  WS-MAX-TPS                  PIC 9(05)V999 COMP-3.
006200     05  WS-PLATEAU-BUCKETS          PIC 9(03) COMP.
006300     05  WS-FRAMEWORK-UC             PIC X(10).
006400     05  WS-JDK-UC                   PIC X(03).
006500     05  WS-SCAN-TALLY               PIC 9(03) COMP.
006600
006700 01  FINDING-BUILD-AREA              PIC X(80).
006800 01  ERR-RATE-FINDING REDEFINES FINDING-BUILD-AREA.
006900     05  ERF-LIT-1                   PIC X(22)
007000                   VALUE "Elevated error rate: ".
007100     05  ERF-VALUE                   PIC X(11).
007200     05  ERF-LIT-2                   PIC X(01) VALUE "%".
007300     05  FILLER                      PIC X(46).
007400 01  P95-FINDING REDEFINES FINDING-BUILD-AREA.
007500     05  P95F-LIT-1                  PIC X(13)
007600                   VALUE "p95 latency ".
007700     05  P95F-VALUE                  PIC X(11).
007800     05  P95F-LIT-2                  PIC X(17).
007900     05  P95F-SLA-VALUE              PIC X(11).
008000     05  P95F-LIT-3                  PIC X(03) VALUE " ms".
008100     05  FILLER                      PIC X(25).
008200 01  PLATEAU-FINDING REDEFINES FINDING-BUILD-AREA.
008300     05  PLF-LIT-1                   PIC X(32)
008400                   VALUE "Throughput plateau detected: max".
008500     05  PLF-LIT-2                   PIC X(05) VALUE "_tps=".
008600     05  PLF-VALUE                   PIC X(11).
008700     05  PLF-LIT-3                   PIC X(24)
008800                   VALUE " tps, sustained across ".
008900     05  PLF-COUNT                   PIC ZZ9.
009000     05  PLF-LIT-4                   PIC X(08) VALUE " buckets".
009100 01  GC-OVERHEAD-FINDING REDEFINES FINDING-BUILD-AREA.
009200     05  GCF-LIT-1                   PIC X(20)
009300                   VALUE "High GC overhead: ".
009400     05  GCF-VALUE                   PIC X(11).
009500     05  GCF-LIT-2                   PIC X(29)
009600                   VALUE "% of test time spent in GC".
009700     05  FILLER                      PIC X(20).
009800 01  MAX-PAUSE-FINDING REDEFINES FINDING-BUILD-AREA.
009900     05  MPF-LIT-1                   PIC X(29)
010000                   VALUE "GC pause spikes observed: max".
010100     05  MPF-LIT-2                   PIC X(07) VALUE " pause ".
010200     05  MPF-VALUE                   PIC X(11).
010300     05  MPF-LIT-3                   PIC X(03) VALUE " ms".
010400     05  FILLER                      PIC X(30).
010500 01  HEAP-TREND-FINDING REDEFINES FINDING-BUILD-AREA.
010600     05  HTF-LIT-1                   PIC X(24)
010700                   VALUE "Heap trending upward: st".
010800     05  HTF-LIT-2                   PIC X(04) VALUE "art=".
010900     05  HTF-START-VALUE             PIC X(11).
011000     05  HTF-LIT-3                   PIC X(05) VALUE "MB en".
011100     05  HTF-LIT-4                   PIC X(02) VALUE "d=".
011200     05  HTF-END-VALUE                PIC X(11).
011300     05  HTF-LIT-5                   PIC X(04) VALUE "MB m".
011400     05  HTF-LIT-6                   PIC X(02) VALUE "ax".
011500     05  HTF-LIT-7                   PIC X(01) VALUE "=".
011600     05  HTF-MAX-VALUE                PIC X(11).
011700     05  HTF-LIT-8                   PIC X(02) VALUE "MB".
011800 01  CPU-FLAG-FINDING REDEFINES FINDING-BUILD-AREA.
011900     05  CFF-LIT-1                   PIC X(10)
012000                   VALUE "CPU flag: ".
012100     05  CFF-VALUE                   PIC X(08).
012200     05  FILLER                      PIC X(62).
012300
012400 01  WS-NUM-EDIT-AREA.
012500     05  WS-NUM-EDIT-SOURCE          PIC 9(07)V999 COMP-3.
012600     05  WS-NUM-EDIT                 PIC ZZZZZZ9.999.
012700     05  WS-NUM-LEAD                 PIC 9(02) COMP.
012800     05  WS-NUM-LEN                  PIC 9(02) COMP.
012900     05  WS-NUM-TEXT                 PIC X(11).
013000
013100 01  WS-RECOMMEND-TEXT                PIC X(100).
013200
013300 COPY ABENDREC.
013400
013500 LINKAGE SECTION.
013600 COPY AGGSTAT.
013700 COPY JVMSTAT.
013800 COPY TPSTBL.
013900 COPY RUNCTL.
014000 COPY DIAGRSLT.
014100
014200 PROCEDURE DIVISION USING AGG-STATS, JVM-STATS, TPS-TABLE,
014300                          RUN-CONTROL-REC, DIAGNOSIS-RESULT.
014400
014500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014600     PERFORM 100-BUILD-FINDINGS THRU 100-EXIT.
014700     PERFORM 200-CLASSIFY-RUN THRU 200-EXIT.
014800     PERFORM 300-BUILD-RECOMMENDATIONS THRU 300-EXIT.
014900     GOBACK.
015000
015100 000-HOUSEKEEPING.
015200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015300     MOVE ZERO TO DG-FINDING-COUNT.
015400     MOVE ZERO TO DG-RECOMMEND-COUNT.
015500     MOVE SPACES TO DG-CLASSIFICATION.
015600     MOVE "N" TO WS-PLATEAU-SW.
015700     IF RUN-SLA-MS = ZERO
015800         MOVE 500.000 TO WS-EFFECTIVE-SLA
015900     ELSE
016000         MOVE RUN-SLA-MS TO WS-EFFECTIVE-SLA.
016100     MOVE RUN-FRAMEWORK TO WS-FRAMEWORK-UC.
016200     INSPECT WS-FRAMEWORK-UC
016300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016500     MOVE RUN-JDK TO WS-JDK-UC.
016600     INSPECT WS-JDK-UC
016700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016900 000-EXIT.
017000     EXIT.
017100
017200 100-BUILD-FINDINGS.
017300     MOVE "100-BUILD-FINDINGS" TO PARA-NAME.
017400     PERFORM 110-FINDING-ERROR-RATE THRU 110-EXIT.
017500     PERFORM 120-FINDING-P95-SLA THRU 120-EXIT.
017600     PERFORM 130-FINDING-PLATEAU THRU 130-EXIT.
017700     PERFORM 140-FINDING-GC-OVERHEAD THRU 140-EXIT.
017800     PERFORM 150-FINDING-MAX-PAUSE THRU 150-EXIT.
017900     PERFORM 160-FINDING-HEAP-TREND THRU 160-EXIT.
018000     PERFORM 170-FINDING-CPU-FLAG THRU 170-EXIT.
018100 100-EXIT.
018200     EXIT.
018300
018400 110-FINDING-ERROR-RATE.
018500     MOVE "110-FINDING-ERROR-RATE" TO PARA-NAME.
018600     IF OV-ERROR-RATE-PCT > 0.5
018700         MOVE OV-ERROR-RATE-PCT TO WS-NUM-EDIT-SOURCE
018800         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
018900         MOVE SPACES TO FINDING-BUILD-AREA
019000         MOVE "Elevated error rate: " TO ERF-LIT-1
019100         MOVE WS-NUM-TEXT TO ERF-VALUE
019200         MOVE "%" TO ERF-LIT-2
019300         PERFORM 190-ADD-FINDING THRU 190-EXIT.
019400 110-EXIT.
019500     EXIT.
019600
019700 120-FINDING-P95-SLA.
019800     MOVE "120-FINDING-P95-SLA" TO PARA-NAME.
019900     MOVE SPACES TO FINDING-BUILD-AREA.
020000     MOVE "p95 latency " TO P95F-LIT-1.
020100     MOVE OV-P95-MS TO WS-NUM-EDIT-SOURCE.
020200     PERFORM 900-FORMAT-NUMBER THRU 900-EXIT.
020300     MOVE WS-NUM-TEXT TO P95F-VALUE.
020400     IF OV-P95-MS > WS-EFFECTIVE-SLA
020500         MOVE " ms exceeds SLA " TO P95F-LIT-2
020600     ELSE
020700         MOVE " ms within SLA  " TO P95F-LIT-2.
020800     MOVE WS-EFFECTIVE-SLA TO WS-NUM-EDIT-SOURCE.
020900     PERFORM 900-FORMAT-NUMBER THRU 900-EXIT.
021000     MOVE WS-NUM-TEXT TO P95F-SLA-VALUE.
021100     MOVE " ms" TO P95F-LIT-3.
021200     PERFORM 190-ADD-FINDING THRU 190-EXIT.
021300 120-EXIT.
021400     EXIT.
021500
021600 130-FINDING-PLATEAU.
021700**  PLATEAU FINDING ADDED 08/02/91 RTK DC-0457
021800     MOVE "130-FINDING-PLATEAU" TO PARA-NAME.
021900     MOVE ZERO TO WS-MAX-TPS.
022000     IF TPS-BUCKET-COUNT > ZERO
022100         PERFORM 132-FIND-MAX-TPS THRU 132-EXIT
022200                 VARYING TPS-IDX FROM 1 BY 1
022300                 UNTIL TPS-IDX > TPS-BUCKET-COUNT.
022400     MOVE ZERO TO WS-PLATEAU-BUCKETS.
022500     IF WS-MAX-TPS > ZERO
022600         PERFORM 134-COUNT-PLATEAU-BKTS THRU 134-EXIT
022700                 VARYING TPS-IDX FROM 1 BY 1
022800                 UNTIL TPS-IDX > TPS-BUCKET-COUNT.
022900     IF WS-MAX-TPS > ZERO AND WS-PLATEAU-BUCKETS >= 3
023000         MOVE "Y" TO WS-PLATEAU-SW
023100         MOVE SPACES TO FINDING-BUILD-AREA
023200         MOVE "Throughput plateau detected: max" TO PLF-LIT-1
023300         MOVE "_tps=" TO PLF-LIT-2
023400         MOVE WS-MAX-TPS TO WS-NUM-EDIT-SOURCE
023500         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
023600         MOVE WS-NUM-TEXT TO PLF-VALUE
023700         MOVE " tps, sustained across " TO PLF-LIT-3
023800         MOVE WS-PLATEAU-BUCKETS TO PLF-COUNT
023900         MOVE " buckets" TO PLF-LIT-4
024000         PERFORM 190-ADD-FINDING THRU 190-EXIT.
024100 130-EXIT.
024200     EXIT.
024300
024400 132-FIND-MAX-TPS.
024500     IF TPS-TPS(TPS-IDX) > WS-MAX-TPS
024600         MOVE TPS-TPS(TPS-IDX) TO WS-MAX-TPS.
024700 132-EXIT.
024800     EXIT.
024900
025000 134-COUNT-PLATEAU-BKTS.
025100     IF TPS-TPS(TPS-IDX) >= WS-MAX-TPS * 0.9
025200         ADD 1 TO WS-PLATEAU-BUCKETS.
025300 134-EXIT.
025400     EXIT.
025500
025600 140-FINDING-GC-OVERHEAD.
025700     MOVE "140-FINDING-GC-OVERHEAD" TO PARA-NAME.
025800     IF JV-GC-OVERHEAD-PCT >= 10.0
025900         MOVE SPACES TO FINDING-BUILD-AREA
026000         MOVE "High GC overhead: " TO GCF-LIT-1
026100         MOVE JV-GC-OVERHEAD-PCT TO WS-NUM-EDIT-SOURCE
026200         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
026300         MOVE WS-NUM-TEXT TO GCF-VALUE
026400         MOVE "% of test time spent in GC" TO GCF-LIT-2
026500         PERFORM 190-ADD-FINDING THRU 190-EXIT.
026600 140-EXIT.
026700     EXIT.
026800
026900 150-FINDING-MAX-PAUSE.
027000     MOVE "150-FINDING-MAX-PAUSE" TO PARA-NAME.
027100     IF JV-MAX-PAUSE-MS >= 200.0
027200         MOVE SPACES TO FINDING-BUILD-AREA
027300         MOVE "GC pause spikes observed: max" TO MPF-LIT-1
027400         MOVE " pause " TO MPF-LIT-2
027500         MOVE JV-MAX-PAUSE-MS TO WS-NUM-EDIT-SOURCE
027600         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
027700         MOVE WS-NUM-TEXT TO MPF-VALUE
027800         MOVE " ms" TO MPF-LIT-3
027900         PERFORM 190-ADD-FINDING THRU 190-EXIT.
028000 150-EXIT.
028100     EXIT.
028200
028300 160-FINDING-HEAP-TREND.
028400     MOVE "160-FINDING-HEAP-TREND" TO PARA-NAME.
028500     IF JV-MAX-HEAP-MB > ZERO
028600       AND JV-END-HEAP-MB >= JV-MAX-HEAP-MB * 0.9
028700       AND JV-END-HEAP-MB > JV-START-HEAP-MB
028800         MOVE SPACES TO FINDING-BUILD-AREA
028900         MOVE "Heap trending upward: st" TO HTF-LIT-1
029000         MOVE "art=" TO HTF-LIT-2
029100         MOVE JV-START-HEAP-MB TO WS-NUM-EDIT-SOURCE
029200         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
029300         MOVE WS-NUM-TEXT TO HTF-START-VALUE
029400         MOVE "MB en" TO HTF-LIT-3
029500         MOVE "d=" TO HTF-LIT-4
029600         MOVE JV-END-HEAP-MB TO WS-NUM-EDIT-SOURCE
029700         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
029800         MOVE WS-NUM-TEXT TO HTF-END-VALUE
029900         MOVE "MB m" TO HTF-LIT-5
030000         MOVE "ax" TO HTF-LIT-6
030100         MOVE "=" TO HTF-LIT-7
030200         MOVE JV-MAX-HEAP-MB TO WS-NUM-EDIT-SOURCE
030300         PERFORM 900-FORMAT-NUMBER THRU 900-EXIT
030400         MOVE WS-NUM-TEXT TO HTF-MAX-VALUE
030500         MOVE "MB" TO HTF-LIT-8
030600         PERFORM 190-ADD-FINDING THRU 190-EXIT.
030700 160-EXIT.
030800     EXIT.
030900
031000 170-FINDING-CPU-FLAG.
031100     MOVE "170-FINDING-CPU-FLAG" TO PARA-NAME.
031200     MOVE SPACES TO FINDING-BUILD-AREA.
031300     MOVE "CPU flag: " TO CFF-LIT-1.
031400     MOVE JV-CPU-FLAG TO CFF-VALUE.
031500     PERFORM 190-ADD-FINDING THRU 190-EXIT.
031600 170-EXIT.
031700     EXIT.
031800
031900 190-ADD-FINDING.
032000     IF DG-FINDING-COUNT < 10
032100         ADD 1 TO DG-FINDING-COUNT
032200         MOVE FINDING-BUILD-AREA TO DG-FINDING(DG-FINDING-COUNT).
032300 190-EXIT.
032400     EXIT.
032500
032600 200-CLASSIFY-RUN.
032700**  CPU_BOUND OVERRIDE OF GC_HEAVY ADDED 04/18/00 DLP DC-0711
032800     MOVE "200-CLASSIFY-RUN" TO PARA-NAME.
032900     MOVE "INCONCLUSIVE" TO DG-CLASSIFICATION.
033000     IF JV-GC-OVERHEAD-PCT >= 12.0 OR JV-MAX-PAUSE-MS >= 300.0
033100         MOVE "GC_HEAVY" TO DG-CLASSIFICATION.
033200     IF JV-CPU-FLAG = "high"
033300       AND (PLATEAU-DETECTED OR OV-P95-MS > WS-EFFECTIVE-SLA)
033400         MOVE "CPU_BOUND" TO DG-CLASSIFICATION.
033500     IF DG-CLASSIFICATION = "INCONCLUSIVE"
033600       AND (OV-P95-MS > WS-EFFECTIVE-SLA
033700            OR OV-ERROR-RATE-PCT > 1.0)
033800         IF JV-GC-OVERHEAD-PCT >= 8.0 OR JV-MAX-PAUSE-MS >= 150.0
033900             MOVE "GC_HEAVY" TO DG-CLASSIFICATION
034000         ELSE
034100             IF JV-CPU-FLAG = "high"
034200                 MOVE "CPU_BOUND" TO DG-CLASSIFICATION
034300             ELSE
034400                 MOVE "LATENCY_OTHER" TO DG-CLASSIFICATION
034500             END-IF
034600         END-IF.
034700     IF DG-CLASSIFICATION = "INCONCLUSIVE"
034800       AND OV-ERROR-RATE-PCT > 1.0
034900         MOVE "LATENCY_OTHER" TO DG-CLASSIFICATION.
035000 200-EXIT.
035100     EXIT.
035200
035300 300-BUILD-RECOMMENDATIONS.
035400**  FRAMEWORK/JDK LINES SPLIT OUT 09/30/02 MHR DC-0779
035500     MOVE "300-BUILD-RECOMMENDATIONS" TO PARA-NAME.
035600     EVALUATE DG-CLASSIFICATION
035700         WHEN "GC_HEAVY"
035800             PERFORM 310-RECOMMEND-GC-HEAVY THRU 310-EXIT
035900         WHEN "CPU_BOUND"
036000             PERFORM 320-RECOMMEND-CPU-BOUND THRU 320-EXIT
036100         WHEN "LATENCY_OTHER"
036200             PERFORM 330-RECOMMEND-LATENCY THRU 330-EXIT
036300         WHEN OTHER
036400             PERFORM 340-RECOMMEND-INCONCLUSIVE THRU 340-EXIT
036500     END-EVALUATE.
036600 300-EXIT.
036700     EXIT.
036800
036900 310-RECOMMEND-GC-HEAVY.
037000     MOVE "310-RECOMMEND-GC-HEAVY" TO PARA-NAME.
037100     MOVE "Investigate allocation hotspots and reduce short-lived"
037120-    " object churn."
037150         TO WS-RECOMMEND-TEXT.
037300     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
037400     MOVE "Consider tuning GC settings (collector choice, heap"
037420-    " sizing, survivor ratios)."
037450         TO WS-RECOMMEND-TEXT.
037600     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
037700     MOVE "Increase heap (if safe) to reduce GC frequency and"
037720-    " monitor pause distribution."
037750         TO WS-RECOMMEND-TEXT.
037900     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
038000     MOVE ZERO TO WS-SCAN-TALLY.
038100     INSPECT WS-FRAMEWORK-UC TALLYING WS-SCAN-TALLY
038200         FOR ALL "VERT".
038300     IF WS-SCAN-TALLY > ZERO
038400         MOVE "For Vert.x, ensure worker threads and event-loop"
038420-    " blocking operations are minimized."
038450             TO WS-RECOMMEND-TEXT
038600         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
038700     MOVE ZERO TO WS-SCAN-TALLY.
038800     INSPECT WS-FRAMEWORK-UC TALLYING WS-SCAN-TALLY
038900         FOR ALL "TOMCAT".
039000     IF WS-SCAN-TALLY > ZERO
039100         MOVE "For Tomcat, tune connector thread pools and check"
039120-    " request queuing/backpressure."
039200             TO WS-RECOMMEND-TEXT
039300         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
039400     IF WS-JDK-UC = "8  " OR WS-JDK-UC = "8U "
039500         MOVE "On JDK 8, prefer G1 tuning or consider CMS-to-G1"
039520-    " migration patterns."
039600             TO WS-RECOMMEND-TEXT
039700         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT
039800     ELSE
039900         IF WS-JDK-UC = "21 " OR WS-JDK-UC = "21U"
040000             MOVE "On JDK 21, consider ZGC/CRaC options"
040020-    " and review ergonomic defaults."
040100                 TO WS-RECOMMEND-TEXT
040200             PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
040300 310-EXIT.
040400     EXIT.
040500
040600 320-RECOMMEND-CPU-BOUND.
040700     MOVE "320-RECOMMEND-CPU-BOUND" TO PARA-NAME.
040800     MOVE "Profile the application to find CPU hotspots (async"
040820-    " traces, flamegraphs)."
040900         TO WS-RECOMMEND-TEXT.
041000     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
041100     MOVE "Offload expensive work to background workers or"
041120-    " increase CPU cores/instances."
041200         TO WS-RECOMMEND-TEXT.
041300     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
041400     MOVE "Review native or JNI calls that may be consuming CPU."
041500         TO WS-RECOMMEND-TEXT.
041600     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
041700     MOVE ZERO TO WS-SCAN-TALLY.
041800     INSPECT WS-FRAMEWORK-UC TALLYING WS-SCAN-TALLY
041900         FOR ALL "VERT".
042000     IF WS-SCAN-TALLY > ZERO
042100         MOVE "For Vert.x: ensure event-loop handlers are"
042120-    " non-blocking and use worker verticles for blocking"
042140-    " tasks."
042200             TO WS-RECOMMEND-TEXT
042300         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
042400     MOVE ZERO TO WS-SCAN-TALLY.
042500     INSPECT WS-FRAMEWORK-UC TALLYING WS-SCAN-TALLY
042600         FOR ALL "TOMCAT".
042700     IF WS-SCAN-TALLY > ZERO
042800         MOVE "For Tomcat: tune maxThreads and ensure request"
042820-    " handling is efficient."
042900             TO WS-RECOMMEND-TEXT
043000         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
043100 320-EXIT.
043200     EXIT.
043300
043400 330-RECOMMEND-LATENCY.
043500     MOVE "330-RECOMMEND-LATENCY" TO PARA-NAME.
043600     MOVE "Collect traces (distributed tracing) for slow"
043620-    " transactions to find hotspots."
043700         TO WS-RECOMMEND-TEXT.
043800     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
043900     MOVE "Examine downstream dependencies (DB, HTTP calls) and"
043920-    " network latencies."
044000         TO WS-RECOMMEND-TEXT.
044100     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
044200     MOVE "Add per-request timing to identify slow endpoints and"
044220-    " payloads."
044300         TO WS-RECOMMEND-TEXT.
044400     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
044500     IF OV-ERROR-RATE-PCT > 1.0
044600         MOVE "Correlate errors with slow requests - fix"
044620-    " application-level exceptions first."
044700             TO WS-RECOMMEND-TEXT
044800         PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
044900 330-EXIT.
045000     EXIT.
045100
045200 340-RECOMMEND-INCONCLUSIVE.
045300     MOVE "340-RECOMMEND-INCONCLUSIVE" TO PARA-NAME.
045400     MOVE "Collect longer-duration runs with full metrics (heap"
045420-    " profiles, CPU samples, traces)."
045500         TO WS-RECOMMEND-TEXT.
045600     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
045700     MOVE "Increase sampling frequency for heap and GC events to"
045720-    " provide signals."
045800         TO WS-RECOMMEND-TEXT.
045900     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
046000     MOVE "If possible, run a controlled load test gradually"
046020-    " increasing load to observe saturation characteristics."
046100         TO WS-RECOMMEND-TEXT.
046200     PERFORM 390-ADD-RECOMMEND THRU 390-EXIT.
046300 340-EXIT.
046400     EXIT.
046500
046600 390-ADD-RECOMMEND.
046700     IF DG-RECOMMEND-COUNT < 5
046800         ADD 1 TO DG-RECOMMEND-COUNT
046900         MOVE WS-RECOMMEND-TEXT
047000             TO DG-RECOMMEND(DG-RECOMMEND-COUNT).
047100 390-EXIT.
047200     EXIT.
047300
047400 900-FORMAT-NUMBER.
047500     MOVE "900-FORMAT-NUMBER" TO PARA-NAME.
047600     MOVE WS-NUM-EDIT-SOURCE TO WS-NUM-EDIT.
047700     MOVE ZERO TO WS-NUM-LEAD.
047800     INSPECT WS-NUM-EDIT TALLYING WS-NUM-LEAD
047900         FOR LEADING SPACES.
048000     COMPUTE WS-NUM-LEN = 11 - WS-NUM-LEAD.
048100     MOVE SPACES TO WS-NUM-TEXT.
048200     MOVE WS-NUM-EDIT(WS-NUM-LEAD + 1 : WS-NUM-LEN)
048300         TO WS-NUM-TEXT(1 : WS-NUM-LEN).
048400 900-EXIT.
048500     EXIT.
