000100******************************************************************
000200*    SAMPREC  -- LOAD-TEST SAMPLE RECORD LAYOUT                  *
000300*    ONE RECORD PER TIMED TRANSACTION SAMPLE.  RECORDS FOR A RUN *
000400*    ARE GROUPED TOGETHER AND PREFIXED WITH THE 12-BYTE RUN-ID,  *
000500*    SAME GROUPED-AND-PREFIXED KEY CONVENTION THIS SHOP USES ON *
000550*    EVERY DETAIL FILE IN THE BATCH SUITE.                      *
000600******************************************************************
000700 01  SAMPLE-REC.
000800     05  SMP-RUN-ID                  PIC X(12).
000900     05  SAMPLE-TSTAMP               PIC 9(13).
001000     05  SAMPLE-ELAPSED              PIC 9(07).
001100     05  SAMPLE-ELAPSED-X REDEFINES SAMPLE-ELAPSED PIC X(07).
001200     05  SAMPLE-LABEL                PIC X(20).
001300     05  SAMPLE-SUCCESS              PIC X(05).
001400     05  FILLER                      PIC X(03).
