000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PERFDIAG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          MAIN BATCH DRIVER FOR THE PERFORMANCE RUN DIAGNOSTICIAN.
001300*          READS ONE RUN-CONTROL RECORD PER LOAD-TEST RUN, PULLS
001400*          TOGETHER THAT RUN'S SAMPLE AND STATISTIC GROUPS (BOTH
001500*          FILES ARE GROUPED AND PREFIXED BY THE 12-BYTE RUN-ID,
001600*          THE SAME KEY CONVENTION USED ON EVERY DETAIL FILE IN
001700*          THIS BATCH SUITE), AGGREGATES THE SAMPLES INTO
001800*          PERCENTILE/ERROR-RATE FIGURES, SUMMARIZES THE RUNTIME
001900*          STATISTICS, CALLS OUT TO DIAGRULE FOR THE FULL ORDERED
002000*          RULE SET AND TO QCKDIAG FOR A SECOND QUICK OPINION,
002100*          WRITES THE PER-RUN DIAGNOSIS REPORT, ROLLS THE RUN INTO
002200*          THE SESSION-COMPARISON TABLE AND THE BATCH TOTALS, AND
002300*          WRITES THE BATCH-TOTALS TRAILER BLOCK AT END OF JOB.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*-----------------------------------------------------------------
002800*    DATE      PGMR  REQUEST    DESCRIPTION
002900*-----------------------------------------------------------------
003000*    03/11/91  JRS   DC-0440    ORIGINAL PROGRAM.
003100*    08/02/91  RTK   DC-0457    ADDED THROUGHPUT-BUCKET READ AND
003200*                               PASS-THROUGH TO DIAGRULE FOR THE
003300*                               PLATEAU FINDING.
003400*    11/14/92  RTK   DC-0479    SESSION-COMPARISON TABLE ADDED --
003500*                               RUN-OVER-RUN P95 DELTA REPORTING.
003600*    05/06/94  JWB   DC-0522    QCKDIAG CALL ADDED SO OPERATIONS
003700*                               GETS A SECOND FALLBACK READING ON
003800*                               EVERY RUN WITHOUT A SEPARATE JOB
003900*                               STEP.
004000*    02/19/96  JWB   DC-0561    FIXED RECORD-COUNT OUT-OF-BALANCE
004100*                               ABEND -- GROUP MATCH NOW TOLERATES
004200*                               A RUN WITH NO SAMPLE RECORDS.
004300*    07/23/97  DLP   DC-0604    BATCH METRICS TOTALS BLOCK MOVED
004400*                               TO ITS OWN PARAGRAPH, 800-WRITE-
004500*                               BATCH-TOTALS, PER SHOP STANDARD.
004600*    01/05/99  DLP   DC-0688    Y2K REVIEW -- NO 2-DIGIT YEAR
004700*                               FIELDS IN THIS PROGRAM, NO CHANGE
004800*                               REQUIRED.
004850*    09/14/01  MHR   RDT-1402   STAT-VALUE SCAN NOW SPLITS ON A
004860*                               DECIMAL POINT BEFORE TESTING
004870*                               NUMERIC -- GC-TIME AND CPU-PCT
004880*                               KEYS WERE COMING IN AS "512.5" AND
004890*                               THE PLAIN NUMERIC TEST WAS SILENTLY
004895*                               DROPPING THEM TO ZERO.
004900*    09/30/01  MHR   DC-0732    SESSION TABLE OVERFLOW NOW ABENDS
005000*                               CLEANLY INSTEAD OF SUBSCRIPTING
005100*                               PAST THE TABLE.
005200*    07/12/05  MHR   DC-0779    ADDED SERVICE NAME LINE TO REPORT
005300*                               PER OPERATIONS REQUEST DC-0775.
005400*-----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RUNCTL-FILE
006500        ASSIGN TO UT-S-RUNCTL
006600        ORGANIZATION IS SEQUENTIAL
006700        ACCESS MODE IS SEQUENTIAL
006800        FILE STATUS IS RC-STATUS.
006900
007000     SELECT SAMPLE-FILE
007100        ASSIGN TO UT-S-SAMPLE
007200        ORGANIZATION IS SEQUENTIAL
007300        ACCESS MODE IS SEQUENTIAL
007400        FILE STATUS IS SM-STATUS.
007500
007600     SELECT STATS-FILE
007700        ASSIGN TO UT-S-STATS
007800        ORGANIZATION IS SEQUENTIAL
007900        ACCESS MODE IS SEQUENTIAL
008000        FILE STATUS IS ST-STATUS.
008100
008200     SELECT TPS-FILE
008300        ASSIGN TO UT-S-TPSFIL
008400        ORGANIZATION IS SEQUENTIAL
008500        ACCESS MODE IS SEQUENTIAL
008600        FILE STATUS IS TP-STATUS.
008700
008800     SELECT REPORT-FILE
008900        ASSIGN TO UT-S-RPTFIL
009000        ORGANIZATION IS SEQUENTIAL
009100        ACCESS MODE IS SEQUENTIAL
009200        FILE STATUS IS RP-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  RUNCTL-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 66 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RUN-CONTROL-REC.
010300 01  RUN-CONTROL-REC.
010400     COPY RUNCTL.
010500
010600 FD  SAMPLE-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 60 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SAMPLE-REC.
011200 01  SAMPLE-REC.
011300     COPY SAMPREC.
011400
011500 FD  STATS-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 45 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS STAT-REC.
012100 01  STAT-REC.
012200     COPY STATREC.
012300
012400 FD  TPS-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 25 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS TPS-BUCKET-REC.
013000 01  TPS-BUCKET-REC.
013100     COPY TPSBKT.
013200
013300 FD  REPORT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 132 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS REPORT-REC.
013900 01  REPORT-REC                     PIC X(132).
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  RC-STATUS                  PIC X(02).
014500         88  RC-READ-OK             VALUE "00".
014600         88  NO-MORE-RUNS           VALUE "10".
014700     05  SM-STATUS                  PIC X(02).
014800         88  SM-READ-OK             VALUE "00".
014900         88  NO-MORE-SAMPLES        VALUE "10".
015000     05  ST-STATUS                  PIC X(02).
015100         88  ST-READ-OK             VALUE "00".
015200         88  NO-MORE-STATS          VALUE "10".
015300     05  TP-STATUS                  PIC X(02).
015400         88  TP-READ-OK             VALUE "00".
015500         88  NO-MORE-TPSBKT         VALUE "10".
015600     05  RP-STATUS                  PIC X(02).
015700         88  RP-WRITE-OK            VALUE "00".
015800
015900 01  SWITCHES.
016000     05  WS-MORE-RUNS-SW             PIC X(01) VALUE "Y".
016100         88  MORE-RUNS-REMAIN        VALUE "Y".
016200     05  WS-SAMPLE-PENDING-SW        PIC X(01) VALUE "Y".
016300         88  SAMPLE-REC-PENDING      VALUE "Y".
016400     05  WS-STAT-PENDING-SW          PIC X(01) VALUE "Y".
016500         88  STAT-REC-PENDING        VALUE "Y".
016600     05  WS-TPS-PENDING-SW           PIC X(01) VALUE "Y".
016700         88  TPS-REC-PENDING         VALUE "Y".
016800     05  WS-SESSION-FOUND-SW         PIC X(01) VALUE "N".
016900         88  SESSION-WAS-FOUND       VALUE "Y".
017000
017100 01  WS-HOLD-AREAS.
017200     05  WS-CURR-RUN-ID              PIC X(12).
017300     05  WS-PREV-P95-MS              PIC 9(07)V999 COMP-3.
017400     05  WS-PREV-CLASS               PIC X(13).
017500     05  WS-P95-DELTA                PIC S9(07)V999 COMP-3.
017600
017700 01  WS-SUBSCRIPTS.
017800     05  WS-SORT-SUB-1               PIC 9(07) COMP.
017900     05  WS-SORT-SUB-2               PIC 9(07) COMP.
018000     05  WS-ELAPSED-COUNT            PIC 9(07) COMP.
018100     05  WS-FAIL-COUNT               PIC 9(07) COMP.
018200     05  WS-TOTAL-COUNT              PIC 9(07) COMP.
018300     05  WS-FIND-SUB                 PIC 9(02) COMP.
018400     05  WS-RECOMMEND-SUB            PIC 9(02) COMP.
018500     05  WS-HOLD-ELAPSED             PIC 9(07) COMP.
018600     05  WS-KEY-TALLY                PIC 9(03) COMP.
018700     05  WS-PCT-PCT                  PIC 9(03) COMP.
018800
018900 01  WS-TEXT-WORK.
019000     05  WS-KEY-UC                   PIC X(20).
019100     05  WS-SUCCESS-UC               PIC X(05).
019200 01  WS-PERCENTILE-WORK.
019300     05  WS-PCT-K                    PIC 9(07)V999 COMP-3.
019400     05  WS-PCT-F                    PIC 9(07) COMP.
019500     05  WS-PCT-C                    PIC 9(07) COMP.
019600     05  WS-PCT-FRAC                 PIC 9(07)V999 COMP-3.
019700     05  WS-PCT-RESULT               PIC 9(07)V999 COMP-3.
019800     05  WS-PCT-VF                   PIC 9(07)V999 COMP-3.
019900     05  WS-PCT-VC                   PIC 9(07)V999 COMP-3.
020000 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
020100 77  ONE-VAL                         PIC 9(01) VALUE 1.
020200
020300*    IN-MEMORY TABLE OF ELAPSED-TIME VALUES FOR ONE RUN, SORTED
020400*    ASCENDING BY 210-SORT-ELAPSED-TBL BEFORE THE PERCENTILE
020500*    MATH RUNS.  2000 SAMPLES IS THE INSTALLATION STANDARD CAP
020600*    FOR A SINGLE LOAD-TEST RUN.
020700 01  ELAPSED-TABLE.
020800     05  ELAPSED-TBL-MAX             PIC 9(05) COMP VALUE 2000.
020900     05  ELAPSED-ENTRY OCCURS 2000 TIMES PIC 9(07).
021000 01  ELAPSED-TABLE-X REDEFINES ELAPSED-TABLE.
021100     05  FILLER                      PIC X(05).
021200     05  ELAPSED-ENTRY-X OCCURS 2000 TIMES PIC X(07).
021300
021400 01  WS-MEMORY-NORM-WORK.
021500     05  WS-MEM-NUMERIC              PIC 9(07)V999 COMP-3.
021600     05  WS-MEM-EDIT                 PIC X(10).
021700     05  WS-MEM-SUFFIX-UC            PIC X(02).
021800
021900 01  WS-NUM-EDIT-AREA.
022000     05  WS-NUM-EDIT-SOURCE          PIC S9(07)V999 COMP-3.
022100     05  WS-NUM-EDIT                 PIC -ZZZZZZ9.999.
022200     05  WS-NUM-LEAD                 PIC 9(02) COMP.
022300     05  WS-NUM-LEN                  PIC 9(02) COMP.
022400     05  WS-NUM-TEXT                 PIC X(12).
022500     05  WS-NUM-TEXT-HOLD            PIC X(12).
022600
022700*    STAT-VALUE COMES IN AS FREE TEXT AND MAY CARRY A DECIMAL
022800*    POINT (E.G. "512.5") -- A PLAIN "IS NUMERIC" TEST AGAINST
022900*    THE SPACE-PADDED FIELD FAILS ON THE TRAILING SPACES AND ON
023000*    THE DECIMAL POINT ITSELF, SO THE VALUE IS SPLIT AND TESTED
023100*    A PIECE AT A TIME IN 480-PARSE-DECIMAL-TEXT BELOW.
023200 01  WS-PARSE-WORK.
023300     05  WS-PARSE-SOURCE             PIC X(12).
023400     05  WS-PARSE-TRAIL              PIC 9(02) COMP.
023500     05  WS-PARSE-LEN                PIC 9(02) COMP.
023600     05  WS-PARSE-SUB                PIC 9(02) COMP.
023700     05  WS-PARSE-DOT-POS            PIC 9(02) COMP.
023800     05  WS-PARSE-INT-LEN            PIC 9(02) COMP.
023900     05  WS-PARSE-DEC-LEN            PIC 9(02) COMP.
024000     05  WS-PARSE-INT-NUM            PIC S9(07) COMP-3.
024100     05  WS-PARSE-DEC-NUM            PIC S9(03) COMP-3.
024200     05  WS-PARSE-RESULT             PIC S9(07)V999 COMP-3.
024300     05  WS-PARSE-VALID-SW           PIC X(01).
024400         88  PARSE-RESULT-VALID          VALUE "Y".
024500         88  PARSE-RESULT-NOT-VALID      VALUE "N".
024600*    PRINT-LINE TEMPLATES, ALL OVERLAYING THE SAME 132-BYTE
024700*    WORKING AREA -- RUN-HEADER LINE, A DETAIL/FINDING LINE AND
024800*    THE END-OF-BATCH TOTALS LINE.  SAME OVERLAY IDIOM USED ON
024900*    EVERY MULTI-FORMAT PRINT LINE IN THIS SUITE.
025000 01  WS-PRINT-LINE                   PIC X(132).
025100 01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.
025200     05  WHL-LIT-RUN                PIC X(05) VALUE "RUN: ".
025300     05  WHL-RUN-ID                 PIC X(12).
025400     05  FILLER                     PIC X(16) VALUE SPACES.
025500     05  WHL-LIT-SVC                PIC X(09) VALUE "SERVICE: ".
025600     05  WHL-SERVICE                PIC X(20).
025700     05  FILLER                     PIC X(70) VALUE SPACES.
025800 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
025900     05  WDL-LIT-DASH               PIC X(03) VALUE " - ".
026000     05  WDL-TEXT                   PIC X(100).
026100     05  FILLER                     PIC X(29) VALUE SPACES.
026200 01  WS-PLAIN-LINE REDEFINES WS-PRINT-LINE.
026300     05  WPL-TEXT                   PIC X(120).
026400     05  FILLER                     PIC X(12) VALUE SPACES.
026500 01  WS-TOTALS-LINE REDEFINES WS-PRINT-LINE.
026600     05  WTL-LABEL                  PIC X(22).
026650     05  WTL-COUNT-VALUE            PIC ZZZZ9.
026680     05  WTL-P95-VALUE              PIC ZZZZZZ9.999.
026800     05  FILLER                     PIC X(94) VALUE SPACES.
026900
027000 01  WS-COMPARISON-LINE              PIC X(130).
027100 01  WS-COMPARE-TEXT-AREA.
027200     05  WS-DELTA-TEXT                PIC X(12).
027300     05  WS-PREVP95-TEXT              PIC X(12).
027400     05  WS-CURRP95-TEXT              PIC X(12).
027500
027600 COPY AGGSTAT.
027700 COPY JVMSTAT.
027800 COPY TPSTBL.
027900 COPY DIAGRSLT.
028000 COPY SESSTBL.
028100 COPY BATMETS.
028200 COPY ABENDREC.
028300
028400 01  ABEND-XTRA.
028500     05  EXPECTED-VAL                PIC X(20).
028600     05  ACTUAL-VAL                  PIC X(20).
028700
028800 01  QCK-LINKAGE-AREA.
028900     05  QCK-INPUT.
029000         10  QCK-P95-MS              PIC 9(07)V999 COMP-3.
029100         10  QCK-ERROR-RATE-PCT      PIC 9(03)V999 COMP-3.
029200         10  QCK-GC-TIME-MS          PIC 9(07)V999 COMP-3.
029300         10  QCK-HEAP-USED-MB        PIC 9(07)V999 COMP-3.
029400         10  QCK-CPU-PCT             PIC 9(03)V999 COMP-3.
029500         10  FILLER                  PIC X(01).
029600     05  QCK-RESULT.
029700         10  QCK-PRIMARY-CAUSE       PIC X(16).
029800         10  QCK-REASON-COUNT        PIC 9(02) COMP.
029900         10  QCK-REASON-TBL OCCURS 4 TIMES.
030000             15  QCK-REASON          PIC X(80).
030100         10  QCK-RECOMMEND-COUNT     PIC 9(02) COMP.
030200         10  QCK-RECOMMEND-TBL OCCURS 4 TIMES.
030300             15  QCK-RECOMMEND       PIC X(100).
030400
030500 PROCEDURE DIVISION.
030600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030700     PERFORM 100-PROCESS-ONE-RUN THRU 100-EXIT
030800             UNTIL NOT MORE-RUNS-REMAIN.
030900     PERFORM 800-WRITE-BATCH-TOTALS THRU 800-EXIT.
031000     PERFORM 900-CLEANUP THRU 900-EXIT.
031100     MOVE ZERO TO RETURN-CODE.
031200     GOBACK.
031300
031400 000-HOUSEKEEPING.
031500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031600     DISPLAY "******** BEGIN JOB PERFDIAG ********".
031700     OPEN INPUT RUNCTL-FILE.
031800     OPEN INPUT SAMPLE-FILE.
031900     OPEN INPUT STATS-FILE.
032000     OPEN INPUT TPS-FILE.
032100     OPEN OUTPUT REPORT-FILE.
032200     INITIALIZE BATCH-METRICS.
032300     INITIALIZE SESSION-TABLE.
032400     PERFORM 910-READ-SAMPLE THRU 910-EXIT.
032500     PERFORM 920-READ-STAT THRU 920-EXIT.
032600     PERFORM 930-READ-TPS THRU 930-EXIT.
032700     PERFORM 940-READ-RUNCTL THRU 940-EXIT.
032800 000-EXIT.
032900     EXIT.
033000
033100 100-PROCESS-ONE-RUN.
033200     MOVE "100-PROCESS-ONE-RUN" TO PARA-NAME.
033300     ADD 1 TO MT-RUNS-TOTAL.
033400     MOVE RUN-ID TO WS-CURR-RUN-ID.
033500     PERFORM 300-AGGREGATE-SAMPLES THRU 300-EXIT.
033600     PERFORM 400-SUMMARIZE-RUNTIME-STATS THRU 400-EXIT.
033700     PERFORM 450-LOAD-TPS-BUCKETS THRU 450-EXIT.
033800     CALL "DIAGRULE" USING AGG-STATS, JVM-STATS, TPS-TABLE,
033900                           RUN-CONTROL-REC, DIAGNOSIS-RESULT.
034000     PERFORM 460-CALL-QCKDIAG THRU 460-EXIT.
034100     PERFORM 500-ROLL-UP-METRICS THRU 500-EXIT.
034200     PERFORM 600-WRITE-RUN-REPORT THRU 600-EXIT.
034300     PERFORM 650-COMPARE-SESSION THRU 650-EXIT.
034400     PERFORM 940-READ-RUNCTL THRU 940-EXIT.
034500 100-EXIT.
034600     EXIT.
034700
034800 300-AGGREGATE-SAMPLES.
034900     MOVE "300-AGGREGATE-SAMPLES" TO PARA-NAME.
035000     INITIALIZE AGG-STATS.
035100     MOVE ZERO TO WS-ELAPSED-COUNT.
035200     MOVE ZERO TO WS-FAIL-COUNT.
035300     MOVE ZERO TO WS-TOTAL-COUNT.
035400     PERFORM 310-COLLECT-ONE-SAMPLE THRU 310-EXIT
035500             UNTIL NOT SAMPLE-REC-PENDING
035600             OR SMP-RUN-ID NOT = WS-CURR-RUN-ID.
035700     MOVE WS-ELAPSED-COUNT TO OV-COUNT.
035800     IF WS-TOTAL-COUNT > ZERO
035900         COMPUTE OV-ERROR-RATE-PCT ROUNDED =
036000             WS-FAIL-COUNT / WS-TOTAL-COUNT * 100.
036100     IF WS-ELAPSED-COUNT > ZERO
036200         PERFORM 320-SORT-ELAPSED-TBL THRU 320-EXIT
036300         PERFORM 332-PCT-P50 THRU 332-EXIT
036400         PERFORM 334-PCT-P95 THRU 334-EXIT
036500         PERFORM 336-PCT-P99 THRU 336-EXIT.
036600     MOVE ZERO TO OV-THROUGHPUT-TPS.
036700 300-EXIT.
036800     EXIT.
036900
037000 310-COLLECT-ONE-SAMPLE.
037100     MOVE "310-COLLECT-ONE-SAMPLE" TO PARA-NAME.
037200     ADD 1 TO WS-TOTAL-COUNT.
037300     IF SAMPLE-ELAPSED-X IS NUMERIC
037400         ADD 1 TO WS-ELAPSED-COUNT
037500         IF WS-ELAPSED-COUNT <= ELAPSED-TBL-MAX
037600             MOVE SAMPLE-ELAPSED TO ELAPSED-ENTRY(WS-ELAPSED-COUNT)
037700         ELSE
037800             MOVE "** ELAPSED TABLE OVERFLOW" TO ABEND-REASON
037900             GO TO 1000-ABEND-RTN.
038000     MOVE SAMPLE-SUCCESS TO WS-SUCCESS-UC.
038100     INSPECT WS-SUCCESS-UC
038200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038300                 TO "abcdefghijklmnopqrstuvwxyz".
038400     IF WS-SUCCESS-UC = "false" OR "0    " OR "no   " OR "f    "
038500         ADD 1 TO WS-FAIL-COUNT.
038600     PERFORM 910-READ-SAMPLE THRU 910-EXIT.
038700 310-EXIT.
038800     EXIT.
038900
039000 320-SORT-ELAPSED-TBL.
039100     MOVE "320-SORT-ELAPSED-TBL" TO PARA-NAME.
039200*    STRAIGHT BUBBLE SORT, ASCENDING, ON THE IN-MEMORY ELAPSED
039300*    TABLE -- THE SAME WALK-AND-SWAP IDIOM USED ON EVERY SMALL
039400*    IN-MEMORY DISPLAY SORT IN THIS SUITE, JUST OVER NUMERIC
039450*    ELAPSED VALUES INSTEAD OF TEXT KEYS.
039500     PERFORM 322-SORT-OUTER THRU 322-EXIT
039600             VARYING WS-SORT-SUB-1 FROM 1 BY 1
039700             UNTIL WS-SORT-SUB-1 > WS-ELAPSED-COUNT - 1.
039800 320-EXIT.
039900     EXIT.
040000
040100 322-SORT-OUTER.
040200     PERFORM 324-SORT-INNER THRU 324-EXIT
040300             VARYING WS-SORT-SUB-2 FROM 1 BY 1
040400             UNTIL WS-SORT-SUB-2 > WS-ELAPSED-COUNT - WS-SORT-SUB-1.
040500 322-EXIT.
040600     EXIT.
040700
040800 324-SORT-INNER.
040900     IF ELAPSED-ENTRY(WS-SORT-SUB-2) >
041000           ELAPSED-ENTRY(WS-SORT-SUB-2 + 1)
041100         MOVE ELAPSED-ENTRY(WS-SORT-SUB-2) TO WS-HOLD-ELAPSED
041200         MOVE ELAPSED-ENTRY(WS-SORT-SUB-2 + 1)
041300             TO ELAPSED-ENTRY(WS-SORT-SUB-2)
041400         MOVE WS-HOLD-ELAPSED TO ELAPSED-ENTRY(WS-SORT-SUB-2 + 1)
041500         MOVE ELAPSED-ENTRY(WS-SORT-SUB-2 + 1) TO WS-HOLD-ELAPSED.
041600 324-EXIT.
041700     EXIT.
041800
041900 332-PCT-P50.
042000     MOVE "332-PCT-P50" TO PARA-NAME.
042100     MOVE 50 TO WS-PCT-PCT.
042200     PERFORM 330-COMPUTE-PERCENTILE THRU 330-EXIT.
042300     MOVE WS-PCT-RESULT TO OV-P50-MS.
042400 332-EXIT.
042500     EXIT.
042600
042700 334-PCT-P95.
042800     MOVE "334-PCT-P95" TO PARA-NAME.
042900     MOVE 95 TO WS-PCT-PCT.
043000     PERFORM 330-COMPUTE-PERCENTILE THRU 330-EXIT.
043100     MOVE WS-PCT-RESULT TO OV-P95-MS.
043200 334-EXIT.
043300     EXIT.
043400
043500 336-PCT-P99.
043600     MOVE "336-PCT-P99" TO PARA-NAME.
043700     MOVE 99 TO WS-PCT-PCT.
043800     PERFORM 330-COMPUTE-PERCENTILE THRU 330-EXIT.
043900     MOVE WS-PCT-RESULT TO OV-P99-MS.
044000 336-EXIT.
044100     EXIT.
044200
044300 330-COMPUTE-PERCENTILE.
044400     MOVE "330-COMPUTE-PERCENTILE" TO PARA-NAME.
044500*    K = (N-1) * PCT / 100;  F = INTEGER PART OF K (TRUNCATED BY
044600*    THE MOVE TO A COMP FIELD);  C = MIN(F+1, N-1).  WHEN F = C
044700*    THE RESULT IS V(K) EXACTLY, OTHERWISE LINEAR-INTERPOLATE
044800*    BETWEEN V(F) AND V(C) ON THE FRACTIONAL PART OF K.
044900     COMPUTE WS-PCT-K ROUNDED =
045000         (WS-ELAPSED-COUNT - 1) * WS-PCT-PCT / 100.
045100     MOVE WS-PCT-K TO WS-PCT-F.
045200     COMPUTE WS-PCT-C = WS-PCT-F + 1.
045300     IF WS-PCT-C > WS-ELAPSED-COUNT - 1
045400         COMPUTE WS-PCT-C = WS-ELAPSED-COUNT - 1.
045500     MOVE ELAPSED-ENTRY(WS-PCT-F + 1) TO WS-PCT-VF.
045600     MOVE ELAPSED-ENTRY(WS-PCT-C + 1) TO WS-PCT-VC.
045700     IF WS-PCT-F = WS-PCT-C
045800         MOVE WS-PCT-VF TO WS-PCT-RESULT
045900     ELSE
046000         COMPUTE WS-PCT-FRAC = WS-PCT-K - WS-PCT-F
046100         COMPUTE WS-PCT-RESULT ROUNDED =
046200             WS-PCT-VF * (WS-PCT-C - WS-PCT-K)
046300             + WS-PCT-VC * (WS-PCT-K - WS-PCT-F).
046400 330-EXIT.
046500     EXIT.
046600
046700 400-SUMMARIZE-RUNTIME-STATS.
046800     MOVE "400-SUMMARIZE-RUNTIME-STATS" TO PARA-NAME.
046900     INITIALIZE JVM-STATS.
047000     MOVE "unknown" TO JV-CPU-FLAG.
047100     PERFORM 410-COLLECT-ONE-STAT THRU 410-EXIT
047200             UNTIL NOT STAT-REC-PENDING
047300             OR STT-RUN-ID NOT = WS-CURR-RUN-ID.
047400 400-EXIT.
047500     EXIT.
047600
047700 410-COLLECT-ONE-STAT.
047800     MOVE "410-COLLECT-ONE-STAT" TO PARA-NAME.
047900     MOVE STAT-KEY TO WS-KEY-UC.
048000     INSPECT WS-KEY-UC
048100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
048200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048300*    EACH KEY RULE BELOW IS TESTED INDEPENDENTLY -- A KEY CAN
048400*    SATISFY MORE THAN ONE, AND EACH MATCH ASSIGNS ON ITS OWN,
048500*    THE SAME INDEPENDENT-TEST STYLE USED ON EVERY MULTI-CODE
048550*    LOOKUP PARAGRAPH IN THIS SUITE.
048600     PERFORM 412-KEY-HEAP-USED THRU 412-EXIT.
048700     PERFORM 414-KEY-HEAP-COMMITTED THRU 414-EXIT.
048800     PERFORM 416-KEY-GC-COUNT THRU 416-EXIT.
048900     PERFORM 418-KEY-GC-TIME THRU 418-EXIT.
049000     PERFORM 420-KEY-THREAD-COUNT THRU 420-EXIT.
049100     PERFORM 422-KEY-CPU-PCT THRU 422-EXIT.
049200     PERFORM 424-KEY-EXTENDED THRU 424-EXIT.
049300     PERFORM 920-READ-STAT THRU 920-EXIT.
049400 410-EXIT.
049500     EXIT.
049600
049700 412-KEY-HEAP-USED.
049800     MOVE ZERO TO WS-KEY-TALLY.
049900     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "HEAP".
050000     IF WS-KEY-TALLY > ZERO
050100         MOVE ZERO TO WS-KEY-TALLY
050200         INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "USED"
050300         IF WS-KEY-TALLY > ZERO
050400             PERFORM 440-NORMALIZE-MEMORY-UNIT THRU 440-EXIT
050500             MOVE WS-MEM-NUMERIC TO JV-HEAP-USED-MB.
050600 412-EXIT.
050700     EXIT.
050800
050900 414-KEY-HEAP-COMMITTED.
051000     MOVE ZERO TO WS-KEY-TALLY.
051100     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "HEAP".
051200     IF WS-KEY-TALLY > ZERO
051300         MOVE ZERO TO WS-KEY-TALLY
051400         INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "COMMITTED"
051500         IF WS-KEY-TALLY > ZERO
051600             PERFORM 440-NORMALIZE-MEMORY-UNIT THRU 440-EXIT
051700             MOVE WS-MEM-NUMERIC TO JV-HEAP-COMM-MB.
051800 414-EXIT.
051900     EXIT.
052000
052100 416-KEY-GC-COUNT.
052200     MOVE ZERO TO WS-KEY-TALLY.
052300     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "GC".
052400     IF WS-KEY-TALLY = ZERO
052500         GO TO 416-EXIT.
052600     MOVE ZERO TO WS-KEY-TALLY.
052700     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "COUNT".
052800     IF WS-KEY-TALLY = ZERO
052900         GO TO 416-EXIT.
053000     MOVE SPACES TO WS-PARSE-SOURCE.
053100     MOVE STAT-VALUE TO WS-PARSE-SOURCE.
053200     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
053300     IF PARSE-RESULT-VALID
053400         MOVE WS-PARSE-RESULT TO JV-GC-COUNT.
053500 416-EXIT.
053600     EXIT.
053700
053800 418-KEY-GC-TIME.
053900     MOVE ZERO TO WS-KEY-TALLY.
054000     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "GC".
054100     IF WS-KEY-TALLY = ZERO
054200         GO TO 418-EXIT.
054300     MOVE ZERO TO WS-KEY-TALLY.
054400     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "TIME".
054500     IF WS-KEY-TALLY > ZERO
054600         GO TO 418-TIME-OR-MS-FOUND.
054700     MOVE ZERO TO WS-KEY-TALLY.
054800     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "MS".
054900     IF WS-KEY-TALLY = ZERO
055000         GO TO 418-EXIT.
055100 418-TIME-OR-MS-FOUND.
055200     MOVE SPACES TO WS-PARSE-SOURCE.
055300     MOVE STAT-VALUE TO WS-PARSE-SOURCE.
055400     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
055500     IF PARSE-RESULT-VALID
055600         MOVE WS-PARSE-RESULT TO JV-GC-TIME-MS.
055700 418-EXIT.
055800     EXIT.
055900
056000 420-KEY-THREAD-COUNT.
056100     MOVE ZERO TO WS-KEY-TALLY.
056200     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "THREAD".
056300     IF WS-KEY-TALLY = ZERO
056400         GO TO 420-EXIT.
056500     MOVE ZERO TO WS-KEY-TALLY.
056600     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "COUNT".
056700     IF WS-KEY-TALLY > ZERO
056800         GO TO 420-COUNT-OR-THREADS-FOUND.
056900     MOVE ZERO TO WS-KEY-TALLY.
057000     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "THREADS".
057100     IF WS-KEY-TALLY = ZERO
057200         GO TO 420-EXIT.
057300 420-COUNT-OR-THREADS-FOUND.
057400     MOVE SPACES TO WS-PARSE-SOURCE.
057500     MOVE STAT-VALUE TO WS-PARSE-SOURCE.
057600     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
057700     IF PARSE-RESULT-VALID
057800         MOVE WS-PARSE-RESULT TO JV-THREADS.
057900 420-EXIT.
058000     EXIT.
058100
058200 422-KEY-CPU-PCT.
058300     MOVE ZERO TO WS-KEY-TALLY.
058400     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "CPU".
058500     IF WS-KEY-TALLY = ZERO
058600         GO TO 422-EXIT.
058700     MOVE ZERO TO WS-KEY-TALLY.
058800     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "SYSTEM".
058900     IF WS-KEY-TALLY > ZERO
059000         GO TO 422-SYSTEM-OR-PROCESS-FOUND.
059100     MOVE ZERO TO WS-KEY-TALLY.
059200     INSPECT WS-KEY-UC TALLYING WS-KEY-TALLY FOR ALL "PROCESS".
059300     IF WS-KEY-TALLY = ZERO
059400         GO TO 422-EXIT.
059500 422-SYSTEM-OR-PROCESS-FOUND.
059600     MOVE SPACES TO WS-PARSE-SOURCE.
059700     MOVE STAT-VALUE TO WS-PARSE-SOURCE.
059800     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
059900     IF PARSE-RESULT-VALID
060000         MOVE WS-PARSE-RESULT TO JV-CPU-SYSTEM-PCT.
060100 422-EXIT.
060200     EXIT.
060300
060400 424-KEY-EXTENDED.
060500     MOVE SPACES TO WS-PARSE-SOURCE.
060600     MOVE STAT-VALUE TO WS-PARSE-SOURCE.
060700     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
060800     IF WS-KEY-UC = "GC-OVERHEAD-PCT     " AND PARSE-RESULT-VALID
060900             MOVE WS-PARSE-RESULT TO JV-GC-OVERHEAD-PCT.
061000     IF WS-KEY-UC = "MAX-PAUSE-MS        " AND PARSE-RESULT-VALID
061100             MOVE WS-PARSE-RESULT TO JV-MAX-PAUSE-MS.
061200     IF WS-KEY-UC = "START-HEAP-MB       " AND PARSE-RESULT-VALID
061300             MOVE WS-PARSE-RESULT TO JV-START-HEAP-MB.
061400     IF WS-KEY-UC = "END-HEAP-MB         " AND PARSE-RESULT-VALID
061500             MOVE WS-PARSE-RESULT TO JV-END-HEAP-MB.
061600     IF WS-KEY-UC = "MAX-HEAP-MB         " AND PARSE-RESULT-VALID
061700             MOVE WS-PARSE-RESULT TO JV-MAX-HEAP-MB.
061800     IF WS-KEY-UC = "CPU-FLAG            "
061900         MOVE STAT-VALUE TO JV-CPU-FLAG.
062000 424-EXIT.
062100     EXIT.
062200
062300 440-NORMALIZE-MEMORY-UNIT.
062400     MOVE "440-NORMALIZE-MEMORY-UNIT" TO PARA-NAME.
062500     MOVE ZERO TO WS-MEM-NUMERIC.
062600     MOVE SV-UNIT-SUFFIX TO WS-MEM-SUFFIX-UC.
062700     INSPECT WS-MEM-SUFFIX-UC
062800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
062900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063000     MOVE SPACES TO WS-PARSE-SOURCE.
063100     MOVE SV-NUMERIC-PART TO WS-PARSE-SOURCE.
063200     PERFORM 480-PARSE-DECIMAL-TEXT THRU 480-EXIT.
063300     IF PARSE-RESULT-VALID
063400         IF WS-MEM-SUFFIX-UC = "KB"
063500             COMPUTE WS-MEM-NUMERIC ROUNDED =
063600                 WS-PARSE-RESULT / 1024
063700         ELSE
063800         IF WS-MEM-SUFFIX-UC = "GB"
063900             COMPUTE WS-MEM-NUMERIC ROUNDED =
064000                 WS-PARSE-RESULT * 1024
064100         ELSE
064200         IF WS-MEM-SUFFIX-UC = "MB" OR WS-MEM-SUFFIX-UC = SPACES
064300             MOVE WS-PARSE-RESULT TO WS-MEM-NUMERIC
064400         ELSE
064500             COMPUTE WS-MEM-NUMERIC ROUNDED =
064600                 WS-PARSE-RESULT / 1048576.
064700 440-EXIT.
064800     EXIT.
064900
065000*    SPLITS A FREE-TEXT NUMERIC VALUE (E.G. "512.5", SPACE-FILLED
065100*    TO THE RIGHT) INTO WHOLE AND DECIMAL PIECES AND VALIDATES
065200*    EACH PIECE ON ITS OWN -- A PLAIN IS NUMERIC TEST AGAINST THE
065300*    WHOLE SPACE-PADDED FIELD ALWAYS FAILS, ON THE PADDING IF NOT
065400*    THE DECIMAL POINT.  RDT-1402, MHR, 09/14/01.
065500 480-PARSE-DECIMAL-TEXT.
065600     MOVE "480-PARSE-DECIMAL-TEXT" TO PARA-NAME.
065700     MOVE ZERO TO WS-PARSE-RESULT.
065800     MOVE ZERO TO WS-PARSE-INT-NUM.
065900     MOVE ZERO TO WS-PARSE-DEC-NUM.
066000     MOVE ZERO TO WS-PARSE-TRAIL.
066100     MOVE ZERO TO WS-PARSE-DOT-POS.
066200     SET PARSE-RESULT-NOT-VALID TO TRUE.
066300     INSPECT WS-PARSE-SOURCE TALLYING WS-PARSE-TRAIL
066400         FOR TRAILING SPACES.
066500     COMPUTE WS-PARSE-LEN = 12 - WS-PARSE-TRAIL.
066600     IF WS-PARSE-LEN = ZERO
066700         GO TO 480-EXIT.
066800     PERFORM 482-FIND-DOT-CHAR THRU 482-EXIT
066900         VARYING WS-PARSE-SUB FROM 1 BY 1
067000         UNTIL WS-PARSE-SUB > WS-PARSE-LEN.
067100     IF WS-PARSE-DOT-POS = ZERO
067200         MOVE WS-PARSE-LEN TO WS-PARSE-INT-LEN
067300         MOVE ZERO TO WS-PARSE-DEC-LEN
067400     ELSE
067500         COMPUTE WS-PARSE-INT-LEN = WS-PARSE-DOT-POS - 1
067600         COMPUTE WS-PARSE-DEC-LEN = WS-PARSE-LEN - WS-PARSE-DOT-POS
067700         IF WS-PARSE-DEC-LEN > 3
067800             MOVE 3 TO WS-PARSE-DEC-LEN.
067900     IF WS-PARSE-INT-LEN > ZERO
068000         IF WS-PARSE-SOURCE(1:WS-PARSE-INT-LEN) IS NOT NUMERIC
068100             GO TO 480-EXIT
068200         ELSE
068300             MOVE WS-PARSE-SOURCE(1:WS-PARSE-INT-LEN)
068400                 TO WS-PARSE-INT-NUM.
068500     IF WS-PARSE-DEC-LEN > ZERO
068600         IF WS-PARSE-SOURCE(WS-PARSE-DOT-POS + 1:WS-PARSE-DEC-LEN)
068700                 IS NOT NUMERIC
068800             GO TO 480-EXIT
068900         ELSE
069000             MOVE WS-PARSE-SOURCE(WS-PARSE-DOT-POS + 1:WS-PARSE-DEC-LEN)
069100                 TO WS-PARSE-DEC-NUM
069200             PERFORM 486-SCALE-DEC-NUM THRU 486-EXIT.
069300     COMPUTE WS-PARSE-RESULT ROUNDED =
069400         WS-PARSE-INT-NUM + (WS-PARSE-DEC-NUM / 1000).
069500     SET PARSE-RESULT-VALID TO TRUE.
069600 480-EXIT.
069700     EXIT.
069800
069900 482-FIND-DOT-CHAR.
070000     IF WS-PARSE-DOT-POS = ZERO
070100             AND WS-PARSE-SOURCE(WS-PARSE-SUB:1) = "."
070200         MOVE WS-PARSE-SUB TO WS-PARSE-DOT-POS.
070300 482-EXIT.
070400     EXIT.
070500
070600 486-SCALE-DEC-NUM.
070700     IF WS-PARSE-DEC-LEN = 1
070800         COMPUTE WS-PARSE-DEC-NUM = WS-PARSE-DEC-NUM * 100
070900     ELSE
071000     IF WS-PARSE-DEC-LEN = 2
071100         COMPUTE WS-PARSE-DEC-NUM = WS-PARSE-DEC-NUM * 10.
071200 486-EXIT.
071300     EXIT.
071400
071500 450-LOAD-TPS-BUCKETS.
071600     MOVE "450-LOAD-TPS-BUCKETS" TO PARA-NAME.
071700     MOVE ZERO TO TPS-BUCKET-COUNT.
071800     PERFORM 455-LOAD-ONE-BUCKET THRU 455-EXIT
071900             UNTIL NOT TPS-REC-PENDING
072000             OR TPS-RUN-ID NOT = WS-CURR-RUN-ID.
072100 450-EXIT.
072200     EXIT.
072300
072400 455-LOAD-ONE-BUCKET.
072500     MOVE "455-LOAD-ONE-BUCKET" TO PARA-NAME.
072600     IF TPS-BUCKET-COUNT < TPS-BUCKET-MAX
072700         ADD 1 TO TPS-BUCKET-COUNT
072800         MOVE BUCKET-SEQ TO TPS-SEQ(TPS-BUCKET-COUNT)
072900         MOVE BUCKET-TPS TO TPS-TPS(TPS-BUCKET-COUNT).
073000     PERFORM 930-READ-TPS THRU 930-EXIT.
073100 455-EXIT.
073200     EXIT.
073300
073400 460-CALL-QCKDIAG.
073500     MOVE "460-CALL-QCKDIAG" TO PARA-NAME.
073600     MOVE OV-P95-MS TO QCK-P95-MS.
073700     MOVE OV-ERROR-RATE-PCT TO QCK-ERROR-RATE-PCT.
073800     MOVE JV-GC-TIME-MS TO QCK-GC-TIME-MS.
073900     MOVE JV-HEAP-USED-MB TO QCK-HEAP-USED-MB.
074000     MOVE JV-CPU-SYSTEM-PCT TO QCK-CPU-PCT.
074100     CALL "QCKDIAG" USING QCK-INPUT, QCK-RESULT.
074200 460-EXIT.
074300     EXIT.
074400
074500 500-ROLL-UP-METRICS.
074600     MOVE "500-ROLL-UP-METRICS" TO PARA-NAME.
074700     IF DG-CLASSIFICATION = "CPU_BOUND    "
074800         ADD 1 TO MT-CPU-BOUND-TOTAL
074900     ELSE
075000     IF DG-CLASSIFICATION = "GC_HEAVY     "
075100         ADD 1 TO MT-GC-HEAVY-TOTAL
075200     ELSE
075300     IF DG-CLASSIFICATION = "LATENCY_OTHER"
075400         ADD 1 TO MT-LATENCY-OTHER-TOTAL
075500     ELSE
075600         ADD 1 TO MT-INCONCLUSIVE-TOTAL.
075700     MOVE OV-P95-MS TO MT-LAST-P95-MS.
075800 500-EXIT.
075900     EXIT.
076000
076100 600-WRITE-RUN-REPORT.
076200     MOVE "600-WRITE-RUN-REPORT" TO PARA-NAME.
076300     MOVE SPACES TO WS-HDR-LINE.
076310     MOVE "RUN: " TO WHL-LIT-RUN.
076320     MOVE "SERVICE: " TO WHL-LIT-SVC.
076400     MOVE RUN-ID TO WHL-RUN-ID.
076500     MOVE RUN-SERVICE TO WHL-SERVICE.
076600     WRITE REPORT-REC FROM WS-HDR-LINE.
076700     MOVE SPACES TO WS-PLAIN-LINE.
076800     STRING "Classification: " DG-CLASSIFICATION
076900         DELIMITED BY SIZE INTO WPL-TEXT.
077000     WRITE REPORT-REC FROM WS-PLAIN-LINE.
077100     IF DG-FINDING-COUNT > ZERO
077200         MOVE SPACES TO WS-PLAIN-LINE
077300         MOVE "Top findings:" TO WPL-TEXT
077400         WRITE REPORT-REC FROM WS-PLAIN-LINE
077500         MOVE 1 TO WS-FIND-SUB
077600         PERFORM 610-WRITE-FINDING-LINE THRU 610-EXIT
077700                 VARYING WS-FIND-SUB FROM 1 BY 1
077800                 UNTIL WS-FIND-SUB > 3
077900                 OR WS-FIND-SUB > DG-FINDING-COUNT.
078000     IF DG-RECOMMEND-COUNT > ZERO
078100         MOVE SPACES TO WS-PLAIN-LINE
078200         MOVE "Top recommendations:" TO WPL-TEXT
078300         WRITE REPORT-REC FROM WS-PLAIN-LINE
078400         MOVE 1 TO WS-RECOMMEND-SUB
078500         PERFORM 620-WRITE-RECOMMEND-LINE THRU 620-EXIT
078600                 VARYING WS-RECOMMEND-SUB FROM 1 BY 1
078700                 UNTIL WS-RECOMMEND-SUB > 3
078800                 OR WS-RECOMMEND-SUB > DG-RECOMMEND-COUNT.
078900     IF RUN-SERVICE NOT = SPACES
079000         MOVE SPACES TO WS-PLAIN-LINE
079100         STRING "Service: " RUN-SERVICE
079200             DELIMITED BY SIZE INTO WPL-TEXT
079300         WRITE REPORT-REC FROM WS-PLAIN-LINE.
079400 600-EXIT.
079500     EXIT.
079600
079700 610-WRITE-FINDING-LINE.
079800     MOVE SPACES TO WS-DETAIL-LINE.
079810     MOVE " - " TO WDL-LIT-DASH.
079900     MOVE DG-FINDING(WS-FIND-SUB) TO WDL-TEXT.
080000     WRITE REPORT-REC FROM WS-DETAIL-LINE.
080100 610-EXIT.
080200     EXIT.
080300
080400 620-WRITE-RECOMMEND-LINE.
080500     MOVE SPACES TO WS-DETAIL-LINE.
080510     MOVE " - " TO WDL-LIT-DASH.
080600     MOVE DG-RECOMMEND(WS-RECOMMEND-SUB) TO WDL-TEXT.
080700     WRITE REPORT-REC FROM WS-DETAIL-LINE.
080800 620-EXIT.
080900     EXIT.
081000
081100 650-COMPARE-SESSION.
081200     MOVE "650-COMPARE-SESSION" TO PARA-NAME.
081300     IF RUN-HAS-NO-SESSION
081400         GO TO 650-EXIT.
081500     MOVE "N" TO WS-SESSION-FOUND-SW.
081600     SET SESS-IDX TO 1.
081700     SEARCH SESSION-ENTRY
081800         AT END
081900             MOVE "N" TO WS-SESSION-FOUND-SW
082000         WHEN SS-SESSION-ID(SESS-IDX) = RUN-SESSION-ID
082100             MOVE "Y" TO WS-SESSION-FOUND-SW.
082200     IF SESSION-WAS-FOUND
082300         MOVE SS-P95-MS(SESS-IDX) TO WS-PREV-P95-MS
082400         MOVE SS-CLASSIFICATION(SESS-IDX) TO WS-PREV-CLASS
082500         PERFORM 660-WRITE-COMPARISON THRU 660-EXIT
082600         PERFORM 670-UPDATE-SESSION-ENTRY THRU 670-EXIT
082700     ELSE
082800         PERFORM 680-ADD-SESSION-ENTRY THRU 680-EXIT.
082900 650-EXIT.
083000     EXIT.
083100
083200 660-WRITE-COMPARISON.
083300     MOVE "660-WRITE-COMPARISON" TO PARA-NAME.
083400     COMPUTE WS-P95-DELTA = OV-P95-MS - WS-PREV-P95-MS.
083500     MOVE WS-P95-DELTA TO WS-NUM-EDIT-SOURCE.
083600     PERFORM 700-FORMAT-NUMBER THRU 700-EXIT.
083700     MOVE WS-NUM-TEXT TO WS-DELTA-TEXT.
083800     MOVE WS-PREV-P95-MS TO WS-NUM-EDIT-SOURCE.
083850     PERFORM 705-FORMAT-UNSIGNED-NUMBER THRU 705-EXIT.
084000     MOVE WS-NUM-TEXT TO WS-PREVP95-TEXT.
084100     MOVE OV-P95-MS TO WS-NUM-EDIT-SOURCE.
084150     PERFORM 705-FORMAT-UNSIGNED-NUMBER THRU 705-EXIT.
084300     MOVE WS-NUM-TEXT TO WS-CURRP95-TEXT.
084400     MOVE SPACES TO WS-PLAIN-LINE.
084500     MOVE "Comparison with previous run:" TO WPL-TEXT.
084600     WRITE REPORT-REC FROM WS-PLAIN-LINE.
084700     MOVE SPACES TO WS-COMPARISON-LINE.
084800     IF WS-PREV-CLASS NOT = DG-CLASSIFICATION
084900         STRING "p95 change: " DELIMITED BY SIZE
085000             WS-DELTA-TEXT DELIMITED BY SPACE
085100             " ms (prev " DELIMITED BY SIZE
085200             WS-PREVP95-TEXT DELIMITED BY SPACE
085300             " -> now " DELIMITED BY SIZE
085400             WS-CURRP95-TEXT DELIMITED BY SPACE
085500             "); classification changed: " DELIMITED BY SIZE
085600             WS-PREV-CLASS DELIMITED BY SPACE
085700             " -> " DELIMITED BY SIZE
085800             DG-CLASSIFICATION DELIMITED BY SPACE
085900             INTO WS-COMPARISON-LINE
086000     ELSE
086100         STRING "p95 change: " DELIMITED BY SIZE
086200             WS-DELTA-TEXT DELIMITED BY SPACE
086300             " ms (prev " DELIMITED BY SIZE
086400             WS-PREVP95-TEXT DELIMITED BY SPACE
086500             " -> now " DELIMITED BY SIZE
086600             WS-CURRP95-TEXT DELIMITED BY SPACE
086700             ")" DELIMITED BY SIZE
086800             INTO WS-COMPARISON-LINE.
086900     MOVE SPACES TO WS-PLAIN-LINE.
087000     MOVE WS-COMPARISON-LINE TO WPL-TEXT.
087100     WRITE REPORT-REC FROM WS-PLAIN-LINE.
087200 660-EXIT.
087300     EXIT.
087400
087500 670-UPDATE-SESSION-ENTRY.
087600     MOVE "670-UPDATE-SESSION-ENTRY" TO PARA-NAME.
087700     MOVE OV-P95-MS TO SS-P95-MS(SESS-IDX).
087800     MOVE DG-CLASSIFICATION TO SS-CLASSIFICATION(SESS-IDX).
087900 670-EXIT.
088000     EXIT.
088100
088200 680-ADD-SESSION-ENTRY.
088300     MOVE "680-ADD-SESSION-ENTRY" TO PARA-NAME.
088400     IF SESSION-TBL-COUNT >= 100
088500         MOVE "** SESSION TABLE OVERFLOW" TO ABEND-REASON
088600         GO TO 1000-ABEND-RTN.
088700     ADD 1 TO SESSION-TBL-COUNT
088800     SET SESS-IDX TO SESSION-TBL-COUNT
088900     MOVE RUN-SESSION-ID TO SS-SESSION-ID(SESS-IDX)
089000     MOVE OV-P95-MS TO SS-P95-MS(SESS-IDX)
089100     MOVE DG-CLASSIFICATION TO SS-CLASSIFICATION(SESS-IDX).
089200 680-EXIT.
089300     EXIT.
089400
089500 800-WRITE-BATCH-TOTALS.
089600     MOVE "800-WRITE-BATCH-TOTALS" TO PARA-NAME.
089700     MOVE SPACES TO WS-PLAIN-LINE.
089800     MOVE "BATCH TOTALS" TO WPL-TEXT.
089900     WRITE REPORT-REC FROM WS-PLAIN-LINE.
090000     MOVE SPACES TO WS-TOTALS-LINE.
090100     MOVE "RUNS TOTAL:           " TO WTL-LABEL.
090200     MOVE MT-RUNS-TOTAL TO WTL-COUNT-VALUE.
090300     WRITE REPORT-REC FROM WS-TOTALS-LINE.
090400     MOVE SPACES TO WS-TOTALS-LINE.
090500     MOVE "CPU_BOUND TOTAL:      " TO WTL-LABEL.
090600     MOVE MT-CPU-BOUND-TOTAL TO WTL-COUNT-VALUE.
090700     WRITE REPORT-REC FROM WS-TOTALS-LINE.
090800     MOVE SPACES TO WS-TOTALS-LINE.
090900     MOVE "GC_HEAVY TOTAL:       " TO WTL-LABEL.
091000     MOVE MT-GC-HEAVY-TOTAL TO WTL-COUNT-VALUE.
091100     WRITE REPORT-REC FROM WS-TOTALS-LINE.
091200     MOVE SPACES TO WS-TOTALS-LINE.
091300     MOVE "LATENCY_OTHER TOTAL:  " TO WTL-LABEL.
091400     MOVE MT-LATENCY-OTHER-TOTAL TO WTL-COUNT-VALUE.
091500     WRITE REPORT-REC FROM WS-TOTALS-LINE.
091600     MOVE SPACES TO WS-TOTALS-LINE.
091700     MOVE "INCONCLUSIVE TOTAL:   " TO WTL-LABEL.
091800     MOVE MT-INCONCLUSIVE-TOTAL TO WTL-COUNT-VALUE.
091900     WRITE REPORT-REC FROM WS-TOTALS-LINE.
092000     MOVE SPACES TO WS-TOTALS-LINE.
092100     MOVE "LAST P95 MS:          " TO WTL-LABEL.
092200     MOVE MT-LAST-P95-MS TO WTL-P95-VALUE.
092300     WRITE REPORT-REC FROM WS-TOTALS-LINE.
092400 800-EXIT.
092500     EXIT.
092600
092700 700-FORMAT-NUMBER.
092800     MOVE "700-FORMAT-NUMBER" TO PARA-NAME.
092900     MOVE WS-NUM-EDIT-SOURCE TO WS-NUM-EDIT.
093000     MOVE ZERO TO WS-NUM-LEAD.
093100     INSPECT WS-NUM-EDIT TALLYING WS-NUM-LEAD
093200         FOR LEADING SPACES.
093300     COMPUTE WS-NUM-LEN = 12 - WS-NUM-LEAD.
093400     MOVE SPACES TO WS-NUM-TEXT.
093500     MOVE WS-NUM-EDIT(WS-NUM-LEAD + 1 : WS-NUM-LEN)
093600         TO WS-NUM-TEXT(1 : WS-NUM-LEN).
093700     IF WS-NUM-EDIT-SOURCE >= ZERO
093800         MOVE WS-NUM-TEXT TO WS-NUM-TEXT-HOLD
093900         MOVE SPACES TO WS-NUM-TEXT
094000         STRING "+" DELIMITED BY SIZE
094100             WS-NUM-TEXT-HOLD DELIMITED BY SPACE
094200             INTO WS-NUM-TEXT.
094300 700-EXIT.
094400     EXIT.
094500
094520*    SAME EDIT/DE-SPACE STEPS AS 700-FORMAT-NUMBER ABOVE, BUT THE
094540*    "+" PREFIX IS SKIPPED -- FOR PLAIN (ALWAYS NON-NEGATIVE)
094560*    MEASUREMENTS LIKE A PRIOR-RUN OR CURRENT-RUN P95, NOT A
094580*    SIGNED DELTA.  WS-NUM-EDIT-SOURCE'S SIGN POSITION EDITS TO A
094600*    BLANK FOR THESE CALLS SINCE THE VALUE MOVED IN IS NEVER
094620*    NEGATIVE, SO NO SIGN CHARACTER SURVIVES INTO WS-NUM-TEXT.
094640 705-FORMAT-UNSIGNED-NUMBER.
094660     MOVE "705-FORMAT-UNSIGNED-NUMBER" TO PARA-NAME.
094680     MOVE WS-NUM-EDIT-SOURCE TO WS-NUM-EDIT.
094700     MOVE ZERO TO WS-NUM-LEAD.
094720     INSPECT WS-NUM-EDIT TALLYING WS-NUM-LEAD
094740         FOR LEADING SPACES.
094760     COMPUTE WS-NUM-LEN = 12 - WS-NUM-LEAD.
094780     MOVE SPACES TO WS-NUM-TEXT.
094800     MOVE WS-NUM-EDIT(WS-NUM-LEAD + 1 : WS-NUM-LEN)
094820         TO WS-NUM-TEXT(1 : WS-NUM-LEN).
094840 705-EXIT.
094860     EXIT.
094880
095100 910-READ-SAMPLE.
095200     MOVE "910-READ-SAMPLE" TO PARA-NAME.
095300     READ SAMPLE-FILE
095400         AT END
095500             MOVE "N" TO WS-SAMPLE-PENDING-SW
095600             MOVE SPACES TO SMP-RUN-ID.
095700 910-EXIT.
095800     EXIT.
095900
096000 920-READ-STAT.
096100     MOVE "920-READ-STAT" TO PARA-NAME.
096200     READ STATS-FILE
096300         AT END
096400             MOVE "N" TO WS-STAT-PENDING-SW
096500             MOVE SPACES TO STT-RUN-ID.
096600 920-EXIT.
096700     EXIT.
096800
096900 930-READ-TPS.
097000     MOVE "930-READ-TPS" TO PARA-NAME.
097100     READ TPS-FILE
097200         AT END
097300             MOVE "N" TO WS-TPS-PENDING-SW
097400             MOVE SPACES TO TPS-RUN-ID.
097500 930-EXIT.
097600     EXIT.
097700
097800 940-READ-RUNCTL.
097900     MOVE "940-READ-RUNCTL" TO PARA-NAME.
098000     READ RUNCTL-FILE
098100         AT END
098200             MOVE "N" TO WS-MORE-RUNS-SW.
098300 940-EXIT.
098400     EXIT.
098500
098600 900-CLEANUP.
098700     MOVE "900-CLEANUP" TO PARA-NAME.
098800     CLOSE RUNCTL-FILE.
098900     CLOSE SAMPLE-FILE.
099000     CLOSE STATS-FILE.
099100     CLOSE TPS-FILE.
099200     CLOSE REPORT-FILE.
099300     DISPLAY "******** NORMAL END OF JOB PERFDIAG ********".
099400 900-EXIT.
099500     EXIT.
099600
099700 1000-ABEND-RTN.
099800     WRITE REPORT-REC FROM ABEND-REC.
099900     CLOSE RUNCTL-FILE.
100000     CLOSE SAMPLE-FILE.
100100     CLOSE STATS-FILE.
100200     CLOSE TPS-FILE.
100300     CLOSE REPORT-FILE.
100400     DISPLAY "*** ABNORMAL END OF JOB-PERFDIAG ***" UPON CONSOLE.
100500     DIVIDE ZERO-VAL INTO ONE-VAL.
