000100******************************************************************
000200*    JVMSTAT  -- RUNTIME STATISTICS SUMMARY (INTERNAL/OUTPUT)    *
000300*    ONE OCCURRENCE PER RUN.  BUILT BY PERFDIAG PARAGRAPH        *
000400*    400-SUMMARIZE-RUNTIME-STATS AND PASSED TO DIAGRULE/QCKDIAG. *
000500*    MEMORY FIELDS ARE UNIT-NORMALIZED TO MB BEFORE THEY REACH   *
000600*    THIS LAYOUT.  MISSING KEYS LEAVE THEIR FIELD AT ZERO, AND   *
000700*    JV-CPU-FLAG DEFAULTS TO "UNKNOWN" -- SEE 000-HOUSEKEEPING.  *
000800******************************************************************
000900 01  JVM-STATS.
001000     05  JV-HEAP-USED-MB             PIC 9(07)V999  COMP-3.
001100     05  JV-HEAP-COMM-MB             PIC 9(07)V999  COMP-3.
001200     05  JV-GC-COUNT                 PIC 9(07)      COMP.
001300     05  JV-GC-TIME-MS               PIC 9(07)V999  COMP-3.
001400     05  JV-THREADS                  PIC 9(05)      COMP.
001500     05  JV-CPU-SYSTEM-PCT           PIC 9(03)V999  COMP-3.
001600     05  JV-GC-OVERHEAD-PCT          PIC 9(03)V999  COMP-3.
001700     05  JV-MAX-PAUSE-MS             PIC 9(07)V999  COMP-3.
001800     05  JV-START-HEAP-MB            PIC 9(07)V999  COMP-3.
001900     05  JV-END-HEAP-MB              PIC 9(07)V999  COMP-3.
002000     05  JV-MAX-HEAP-MB              PIC 9(07)V999  COMP-3.
002100     05  JV-CPU-FLAG                 PIC X(08).
002200     05  FILLER                      PIC X(01).
