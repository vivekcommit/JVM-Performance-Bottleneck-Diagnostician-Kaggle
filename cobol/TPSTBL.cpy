000100******************************************************************
000200*    TPSTBL   -- THROUGHPUT BUCKET TABLE (IN-MEMORY, ONE RUN)    *
000300*    LOADED BY PERFDIAG PARAGRAPH 450-LOAD-TPS-BUCKETS AND       *
000400*    PASSED ON THE LINKAGE SECTION TO DIAGRULE FOR THE PLATEAU   *
000500*    FINDING.  200 BUCKETS IS THE INSTALLATION STANDARD MAXIMUM  *
000600*    TIME-SERIES WINDOW FOR ONE RUN -- MUST AGREE WITH THE       *
000700*    OCCURS BELOW IF IT EVER CHANGES.                           *
000800******************************************************************
000900 01  TPS-TABLE.
001000     05  TPS-BUCKET-MAX              PIC 9(03) COMP VALUE 200.
001100     05  TPS-BUCKET-COUNT            PIC 9(03) COMP.
001200     05  FILLER                      PIC X(01).
001300     05  TPS-BUCKET-ENTRY OCCURS 200 TIMES
001400                          INDEXED BY TPS-IDX.
001500         10  TPS-SEQ                  PIC 9(04).
001600         10  TPS-TPS                  PIC 9(05)V999 COMP-3.
