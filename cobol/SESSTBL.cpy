000100******************************************************************
000200*    SESSTBL  -- SESSION STORE TABLE (IN-MEMORY, <= 100 ENTRIES) *
000300*    ONE ENTRY PER SESSION ID, HOLDING THE PREVIOUS RUN'S P95    *
000400*    AND CLASSIFICATION FOR RUN-OVER-RUN COMPARISON.  SEARCHED   *
000500*    AND REWRITTEN BY PERFDIAG -- LAST WRITER WINS, THE SAME     *
000600*    TABLE WALK-AND-REPLACE IDIOM USED ON EVERY IN-MEMORY LOOKUP *
000650*    TABLE IN THIS SUITE.                                       *
000700******************************************************************
000800 01  SESSION-TABLE.
000900     05  SESSION-TBL-COUNT           PIC 9(03)      COMP.
001000     05  FILLER                      PIC X(01).
001100     05  SESSION-ENTRY OCCURS 100 TIMES
001200                       INDEXED BY SESS-IDX.
001300         10  SS-SESSION-ID            PIC X(12).
001400         10  SS-P95-MS                PIC 9(07)V999 COMP-3.
001500         10  SS-CLASSIFICATION        PIC X(13).
