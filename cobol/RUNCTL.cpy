000100******************************************************************
000200*    RUNCTL   -- RUN-CONTROL RECORD LAYOUT                       *
000300*    ONE RECORD PER PERFORMANCE RUN IN THE BATCH.  DRIVES WHICH  *
000400*    SAMPLE-FILE / STATS-FILE / TPS-FILE GROUPS BELONG TO WHICH  *
000500*    RUN, PLUS THE SLA / FRAMEWORK / JDK / SERVICE CONTEXT USED  *
000600*    BY THE DIAGNOSIS RULE ENGINE.                               *
000700*    FOLLOWS THIS SHOP'S USUAL CONTROL-RECORD LAYOUT FOR BATCH   *
000750*    RUNS -- ONE HEADER ROW PER RUN, KEYED AND GROUPED BY RUN-ID.*
000800*    MAINTENANCE HISTORY IS CARRIED IN PERFDIAG.CBL.             *
000900******************************************************************
001000 01  RUN-CONTROL-REC.
001100     05  RUN-ID                      PIC X(12).
001200     05  RUN-SESSION-ID              PIC X(12).
001300         88  RUN-HAS-NO-SESSION      VALUE SPACES.
001400     05  RUN-SLA-MS                  PIC 9(5)V999.
001500     05  RUN-FRAMEWORK               PIC X(10).
001600     05  RUN-JDK                     PIC X(03).
001700     05  RUN-SERVICE                 PIC X(20).
001800     05  FILLER                      PIC X(01).
