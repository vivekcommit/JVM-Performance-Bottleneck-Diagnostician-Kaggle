000100******************************************************************
000200*    AGGSTAT  -- AGGREGATED LOAD STATISTICS (INTERNAL/OUTPUT)    *
000300*    ONE OCCURRENCE PER RUN.  BUILT BY PERFDIAG PARAGRAPH        *
000400*    300-AGGREGATE-SAMPLES AND PASSED TO DIAGRULE/QCKDIAG.       *
000500*    PERCENTAGE AND LATENCY FIELDS CARRY 3 DECIMALS, COMP-3,     *
000600*    SAME CONVENTION THE SHOP USES FOR ITS CHARGE ACCUMULATORS.  *
000700******************************************************************
000800 01  AGG-STATS.
000900     05  OV-COUNT                    PIC 9(07)      COMP.
001000     05  OV-P50-MS                   PIC 9(07)V999  COMP-3.
001100     05  OV-P95-MS                   PIC 9(07)V999  COMP-3.
001200     05  OV-P99-MS                   PIC 9(07)V999  COMP-3.
001300     05  OV-ERROR-RATE-PCT           PIC 9(03)V999  COMP-3.
001400     05  OV-THROUGHPUT-TPS           PIC 9(05)V999  COMP-3.
001500     05  FILLER                      PIC X(01).
