000100******************************************************************
000200*    ABENDREC -- ABEND TRACE RECORD                              *
000300*    COMMON TO ALL BATCH JOBS IN THIS SHOP.  PARA-NAME IS SET AT *
000400*    THE TOP OF EVERY PARAGRAPH SO THE DUMP LINE SHOWS WHERE THE *
000500*    JOB WAS WHEN IT WENT DOWN.                                 *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(20) VALUE SPACES.
000900     05  FILLER                      PIC X(01).
001000     05  ABEND-REASON                PIC X(59) VALUE SPACES.
