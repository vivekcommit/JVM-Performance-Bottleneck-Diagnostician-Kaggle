000100******************************************************************
000200*    BATMETS  -- BATCH METRICS TOTALS (OUTPUT)                   *
000300*    ACCUMULATED ACROSS THE WHOLE BATCH AND WRITTEN AS THE LAST  *
000400*    BLOCK OF THE REPORT-FILE BY PERFDIAG PARAGRAPH              *
000500*    800-WRITE-BATCH-TOTALS.                                    *
000600******************************************************************
000700 01  BATCH-METRICS.
000800     05  MT-RUNS-TOTAL               PIC 9(05)      COMP.
000900     05  MT-CPU-BOUND-TOTAL          PIC 9(05)      COMP.
001000     05  MT-GC-HEAVY-TOTAL           PIC 9(05)      COMP.
001100     05  MT-LATENCY-OTHER-TOTAL      PIC 9(05)      COMP.
001200     05  MT-INCONCLUSIVE-TOTAL       PIC 9(05)      COMP.
001300     05  MT-LAST-P95-MS              PIC 9(07)V999  COMP-3.
001400     05  FILLER                      PIC X(01).
