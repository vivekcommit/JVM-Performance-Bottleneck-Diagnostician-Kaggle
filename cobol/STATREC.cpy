000100******************************************************************
000200*    STATREC  -- RUNTIME STATISTIC RECORD LAYOUT                 *
000300*    ONE RECORD PER KEY/VALUE MEASUREMENT OF HEAP, GC, THREAD OR *
000400*    CPU ACTIVITY.  GROUPED AND PREFIXED BY 12-BYTE RUN-ID.      *
000500*    STAT-VALUE CARRIES A NUMERIC-LOOKING PREFIX AND, FOR MEMORY *
000600*    KEYS, A UNIT SUFFIX (B/KB/MB/GB) IN ITS LAST TWO BYTES --   *
000700*    SEE PERFDIAG PARAGRAPH 440-NORMALIZE-MEMORY-UNIT.           *
000800******************************************************************
000900 01  STAT-REC.
001000     05  STT-RUN-ID                  PIC X(12).
001100     05  STAT-KEY                    PIC X(20).
001200     05  STAT-VALUE                  PIC X(12).
001300     05  STAT-VALUE-PARTS REDEFINES STAT-VALUE.
001400         10  SV-NUMERIC-PART         PIC X(10).
001500         10  SV-UNIT-SUFFIX          PIC X(02).
001600     05  FILLER                      PIC X(01).
