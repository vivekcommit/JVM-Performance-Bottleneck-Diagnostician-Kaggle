000100******************************************************************
000200*    DIAGRSLT -- DIAGNOSIS RESULT (INTERNAL/OUTPUT)              *
000300*    PASSED ON THE LINKAGE SECTION BETWEEN PERFDIAG AND DIAGRULE.*
000400*    FINDINGS AND RECOMMENDATIONS ARE FIXED TABLES, SAME AS ANY  *
000500*    OTHER FIXED-SIZE TABLE IN THIS SHOP'S COPYBOOKS -- A COUNT  *
000600*    FIELD PLUS AN OCCURS, WALKED WITH A SUBSCRIPT AND A         *
000700*    NO-MORE-ROWS SWITCH.                                       *
000800******************************************************************
000900 01  DIAGNOSIS-RESULT.
001000     05  DG-CLASSIFICATION           PIC X(13).
001100     05  DG-FINDING-COUNT            PIC 9(02)      COMP.
001200     05  DG-FINDING-TBL OCCURS 10 TIMES.
001300         10  DG-FINDING               PIC X(80).
001400     05  DG-RECOMMEND-COUNT          PIC 9(02)      COMP.
001500     05  DG-RECOMMEND-TBL OCCURS 5 TIMES.
001600         10  DG-RECOMMEND             PIC X(100).
001700     05  FILLER                      PIC X(01).
